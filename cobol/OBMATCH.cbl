000010*	(c) 1987,2004 Great Lakes Clearing Corporation.
000020*	All Rights Reserved.
000030*
000040*	THIS IS UNPUBLISHED PROPRIETARY
000050*	SOURCE CODE OF GREAT LAKES CLEARING CORPORATION.
000060*	The copyright notice above does not
000070*	evidence any actual or intended
000080*	publication of such source code.
000090*
000100* #ident	"@(#) batch/orderbook/OBMATCH.cbl	$Revision: 1.9 $"
000110*
000120 IDENTIFICATION DIVISION.
000130 PROGRAM-ID. OBMATCH.
000140 AUTHOR. R J HALVORSEN.
000150 INSTALLATION. GREAT LAKES CLEARING CORPORATION.
000160 DATE-WRITTEN. 07/09/87.
000170 DATE-COMPILED.
000180 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000190*
000200****************************************************************
000210* OBMATCH -- PRICE-CROSSING MATCH ENGINE.
000220*
000230* CALLED BY OBMAIN AFTER OBAGG HAS BUILT AND SORTED THE
000240* PER-BOOK
000250* PRICE-LEVEL TABLES.  FOR EACH BOOK, THE TOP BUY LEVEL IS
000260* CROSSED AGAINST THE TOP SELL LEVEL AS LONG AS THE BID IS
000270* AT OR
000280* ABOVE THE ASK, TRADING OFF THE SMALLER OF THE TWO
000290* VOLUMES AND
000300* DROPPING ANY LEVEL THAT IS FULLY TRADED OFF.  WHAT IS
000310* LEFT IN
000320* THE TABLE WHEN THIS PROGRAM RETURNS IS THE RESIDUAL BOOK
000330* THAT
000340* OBRPT PRINTS.
000350****************************************************************
000360*
000370****************************************************************
000380* CHANGE LOG.
000390****************************************************************
000400* DATE       BY   TICKET     DESCRIPTION
000410* ---------- ---- ----------
000420* -----------------------------------
000430* 07/09/87   RJH  INITIAL RELEASE.
000440* 02/17/89   RJH  CR-0166    A BOOK WITH THE TOP BUY PRICE
000450* EQUAL
000460*                 TO THE TOP SELL PRICE WAS BEING LEFT
000470* UNMATCHED.
000480*                 THE CROSS TEST NOW USES "BUY < SELL" TO
000490* STOP,
000500*                 NOT "BUY <= SELL", SO AN EQUAL-PRICE
000510* CROSS
000520*                 TRADES.
000530* 06/25/95   TOB  CR-0688    LEVEL-REMOVAL LOOP RE-WRITTEN
000540* --
000550*                 THE OLD VERSION COMPACTED THE TABLE BY
000560* MOVING
000570*                 THE LAST ENTRY INTO THE HOLE, WHICH
000580* DESTROYED
000590*                 THE SORT ORDER OBAGG HAD JUST BUILT.  IT
000600* NOW
000610*                 SHIFTS THE REMAINING LEVELS DOWN ONE
000620* SLOT.
000630* 08/19/98   DKP  CR-0822    Y2K -- RUN DATE STAMP
000640* CONVERTED TO
000650*                 THE OBDATE COPYBOOK, NO 2-DIGIT YEAR
000660* FIELDS.
000670* 03/05/04   MJP  CR-1017    NO CHANGE FOR THIS PROGRAM.
000680****************************************************************
000690*
000700 ENVIRONMENT DIVISION.
000710 CONFIGURATION SECTION.
000720 SOURCE-COMPUTER.  USL-486.
000730 OBJECT-COMPUTER.  USL-486.
000740 SPECIAL-NAMES.
000750    CLASS OB-NUMERIC-CLASS IS "0" THRU "9"
000760    UPSI-0 ON STATUS IS OB-MTCH-RERUN-SWITCH
000770           OFF STATUS IS OB-MTCH-NORMAL-SWITCH.
000780*
000790*
000800 DATA DIVISION.
000810 WORKING-STORAGE SECTION.
000820****************************************************************
000830* RUN-DATE WORK AREA -- SEE OBDATE.  STAMPED FOR
000840* CONSISTENCY
000850* WITH THE OTHER THREE PROGRAMS; NOT OTHERWISE USED HERE.
000860****************************************************************
000870 COPY OBDATE.
000880*
000890****************************************************************
000900* WORK SUBSCRIPT AND RUNNING TOTALS FOR THE MATCH PASS.
000910****************************************************************
000920 77  OB-MATCH-PREV-IDX             PIC 9(003) COMP.
000930 77  OB-MATCH-TOTAL-VOLUME         PIC 9(009) COMP.
000940 77  OB-MATCH-TOTAL-COUNT          PIC 9(005) COMP.
000950*
000960****************************************************************
000970* MATCHED-VOLUME WORK AREA -- OB-MATCH-VOL-SIGNED IS THE
000980* SAME
000990* BYTES VIEWED SIGNED SO 1200 CAN TELL, WITH ONE SUBTRACT
001000* AND
001010* ONE SIGN TEST, WHICH SIDE OF THE CROSS HAS THE SMALLER
001020* VOLUME, RATHER THAN CODING TWO SEPARATE IF TESTS.
001030****************************************************************
001040 01  OB-MATCH-VOL-WORK.
001050     05  OB-MATCH-VOL-BIN          PIC 9(009) COMP.
001060     05  FILLER                    PIC X(004).
001070 01  OB-MATCH-VOL-SIGNED REDEFINES OB-MATCH-VOL-WORK.
001080     05  OB-MATCH-VOL-SGN          PIC S9(009) COMP.
001090     05  FILLER                    PIC X(004).
001100*
001110****************************************************************
001120* SHIFT-INDEX DIAGNOSTIC VIEW -- OB-MATCH-PREV-SIGNED LETS
001130* 1310/1360 CONFIRM THE SHIFT-DOWN TARGET SLOT NEVER GOES
001140* BELOW
001150* ONE BEFORE IT IS USED TO SUBSCRIPT THE LEVEL TABLE
001160* (CR-0688).
001170****************************************************************
001180 01  OB-MATCH-PREV-WORK.
001190     05  OB-MATCH-PREV-BIN         PIC 9(003) COMP.
001200     05  FILLER                    PIC X(002).
001210 01  OB-MATCH-PREV-SIGNED REDEFINES OB-MATCH-PREV-WORK.
001220     05  OB-MATCH-PREV-SGN         PIC S9(003) COMP.
001230     05  FILLER                    PIC X(002).
001240*
001250****************************************************************
001260* BOOK-COUNT DIAGNOSTIC VIEW -- CONFIRMS OB-MATCH-TOTAL-
001270* COUNT
001280* NEVER WRAPS NEGATIVE OVER A LONG RUN OF CROSSES.
001290****************************************************************
001300 01  OB-MATCH-CNT-WORK.
001310     05  OB-MATCH-CNT-BIN          PIC 9(005) COMP.
001320     05  FILLER                    PIC X(002).
001330 01  OB-MATCH-CNT-SIGNED REDEFINES OB-MATCH-CNT-WORK.
001340     05  OB-MATCH-CNT-SGN          PIC S9(005) COMP.
001350     05  FILLER                    PIC X(002).
001360*
001370 LINKAGE SECTION.
001380 COPY OBPRLVL.
001390*
001400*
001410 PROCEDURE DIVISION USING OB-BOOKTB-CONTROL OB-BOOK-TABLE.
001420*
001430 0000-MATCH-CONTROL.
001440    ACCEPT OB-RUN-DATE-YMD FROM DATE.
001450    MOVE ZERO TO OB-MATCH-TOTAL-VOLUME.
001460    MOVE ZERO TO OB-MATCH-TOTAL-COUNT.
001470    PERFORM 1000-MATCH-ALL-BOOKS THRU 1000-EXIT.
001480    GOBACK.
001490*
001500 1000-MATCH-ALL-BOOKS.
001510    PERFORM 1100-MATCH-ONE-BOOK THRU 1100-EXIT
001520        VARYING OB-BK-IDX FROM 1 BY 1
001530        UNTIL OB-BK-IDX > OB-BOOKTB-COUNT.
001540 1000-EXIT.
001550    EXIT.
001560*
001570****************************************************************
001580* A BOOK KEEPS CROSSING AS LONG AS BOTH SIDES HAVE A LEVEL
001590* LEFT
001600* AND THE TOP BUY IS AT OR ABOVE THE TOP SELL (CR-0166).
001610****************************************************************
001620 1100-MATCH-ONE-BOOK.
001630    PERFORM 1200-CROSS-TOP-OF-BOOK THRU 1200-EXIT
001640        UNTIL OB-BK-BUY-COUNT (OB-BK-IDX) = ZERO
001650           OR OB-BK-SELL-COUNT (OB-BK-IDX) = ZERO
001660           OR OB-BUY-PRICE (OB-BK-IDX, 1) <
001670                  OB-SELL-PRICE (OB-BK-IDX, 1).
001680 1100-EXIT.
001690    EXIT.
001700*
001710****************************************************************
001720* TRADE OFF THE SMALLER OF THE TOP BUY AND TOP SELL
001730* VOLUMES
001740* AGAINST BOTH LEVELS.  OB-LEVEL-WORK (SEE OBPRLVL)
001750* CARRIES THE
001760* RESULT OF THE CROSS -- BOOK, A SIDE OF "X" MEANING A
001770* CROSS
001780* TRADE, THE PRICE IT TRADED AT, AND THE VOLUME TRADED --
001790* SO
001800* THE FIGURE IS AVAILABLE IN ONE PLACE IF A LATER PASS
001810* EVER
001820* NEEDS TO REPORT INDIVIDUAL TRADES INSTEAD OF JUST THE
001830* RESIDUAL BOOK.
001840****************************************************************
001850 1200-CROSS-TOP-OF-BOOK.
001860    MOVE OB-BK-ID (OB-BK-IDX) TO OB-LW-BOOK.
001870    MOVE "X" TO OB-LW-SIDE.
001880    MOVE OB-BUY-PRICE (OB-BK-IDX, 1) TO OB-LW-PRICE.
001890    COMPUTE OB-MATCH-VOL-BIN =
001900        OB-BUY-VOLUME (OB-BK-IDX, 1) -
001910        OB-SELL-VOLUME (OB-BK-IDX, 1).
001920    IF OB-MATCH-VOL-SGN < ZERO
001930        MOVE OB-BUY-VOLUME (OB-BK-IDX, 1) TO OB-LW-VOLUME
001940    ELSE
001950        MOVE OB-SELL-VOLUME (OB-BK-IDX, 1) TO OB-LW-VOLUME.
001960    SUBTRACT OB-LW-VOLUME FROM OB-BUY-VOLUME (OB-BK-IDX, 1).
001970    SUBTRACT OB-LW-VOLUME FROM OB-SELL-VOLUME (OB-BK-IDX, 1).
001980    ADD OB-LW-VOLUME TO OB-MATCH-TOTAL-VOLUME.
001990    ADD 1 TO OB-MATCH-TOTAL-COUNT.
002000    MOVE OB-MATCH-TOTAL-COUNT TO OB-MATCH-CNT-BIN.
002010    IF OB-MATCH-CNT-SGN < ZERO
002020        MOVE ZERO TO OB-MATCH-TOTAL-COUNT.
002030    IF OB-BUY-VOLUME (OB-BK-IDX, 1) = ZERO
002040        PERFORM 1300-REMOVE-TOP-BUY-LEVEL THRU 1300-EXIT.
002050    IF OB-SELL-VOLUME (OB-BK-IDX, 1) = ZERO
002060        PERFORM 1350-REMOVE-TOP-SELL-LEVEL THRU 1350-EXIT.
002070 1200-EXIT.
002080    EXIT.
002090*
002100****************************************************************
002110* REMOVE THE EXHAUSTED TOP BUY LEVEL BY SHIFTING
002120* EVERYTHING
002130* BELOW IT UP ONE SLOT (CR-0688 -- DO NOT COMPACT BY
002140* MOVING THE
002150* LAST ENTRY INTO THE HOLE, IT DESTROYS THE SORT ORDER).
002160****************************************************************
002170 1300-REMOVE-TOP-BUY-LEVEL.
002180    PERFORM 1310-SHIFT-ONE-BUY-LEVEL THRU 1310-EXIT
002190        VARYING OB-BUY-IDX FROM 2 BY 1
002200        UNTIL OB-BUY-IDX > OB-BK-BUY-COUNT (OB-BK-IDX).
002210    SUBTRACT 1 FROM OB-BK-BUY-COUNT (OB-BK-IDX).
002220 1300-EXIT.
002230    EXIT.
002240*
002250 1310-SHIFT-ONE-BUY-LEVEL.
002260    COMPUTE OB-MATCH-PREV-IDX = OB-BUY-IDX - 1.
002270    MOVE OB-MATCH-PREV-IDX TO OB-MATCH-PREV-BIN.
002280    IF OB-MATCH-PREV-SGN < ZERO
002290        MOVE 1 TO OB-MATCH-PREV-IDX.
002300    MOVE OB-BUY-PRICE (OB-BK-IDX, OB-BUY-IDX)
002310        TO OB-BUY-PRICE (OB-BK-IDX, OB-MATCH-PREV-IDX).
002320    MOVE OB-BUY-VOLUME (OB-BK-IDX, OB-BUY-IDX)
002330        TO OB-BUY-VOLUME (OB-BK-IDX, OB-MATCH-PREV-IDX).
002340 1310-EXIT.
002350    EXIT.
002360*
002370 1350-REMOVE-TOP-SELL-LEVEL.
002380    PERFORM 1360-SHIFT-ONE-SELL-LEVEL THRU 1360-EXIT
002390        VARYING OB-SELL-IDX FROM 2 BY 1
002400        UNTIL OB-SELL-IDX > OB-BK-SELL-COUNT (OB-BK-IDX).
002410    SUBTRACT 1 FROM OB-BK-SELL-COUNT (OB-BK-IDX).
002420 1350-EXIT.
002430    EXIT.
002440*
002450 1360-SHIFT-ONE-SELL-LEVEL.
002460    COMPUTE OB-MATCH-PREV-IDX = OB-SELL-IDX - 1.
002470    MOVE OB-MATCH-PREV-IDX TO OB-MATCH-PREV-BIN.
002480    IF OB-MATCH-PREV-SGN < ZERO
002490        MOVE 1 TO OB-MATCH-PREV-IDX.
002500    MOVE OB-SELL-PRICE (OB-BK-IDX, OB-SELL-IDX)
002510        TO OB-SELL-PRICE (OB-BK-IDX, OB-MATCH-PREV-IDX).
002520    MOVE OB-SELL-VOLUME (OB-BK-IDX, OB-SELL-IDX)
002530        TO OB-SELL-VOLUME (OB-BK-IDX, OB-MATCH-PREV-IDX).
002540 1360-EXIT.
002550    EXIT.
002560
