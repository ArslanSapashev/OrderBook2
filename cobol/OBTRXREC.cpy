000010************************************************************
000020* OBTRXREC - MARKET ORDER TRANSACTION RECORD / PARSE WORK
000030* AREA.
000040*
000050* COPY MEMBER FOR THE INBOUND MARKET-ORDERS TRANSACTION
000060* FILE.
000070* ONE PHYSICAL RECORD PER ORDER ACTION.  THE RECORD IS A
000080* TAGGED,
000090* QUOTE-DELIMITED TEXT LINE, NOT A FIXED-COLUMN LAYOUT --
000100* THE
000110* GROUP BELOW IS THE RAW LINE IMAGE PLUS THE WORK FIELDS
000120* THE
000130* PARSE PARAGRAPHS IN OBMAIN BUILD FROM IT.  KEEP THIS
000140* MEMBER
000150* IN STEP WITH 2000-PARSE-TRX-RECORD IN OBMAIN -- THE
000160* ATTRIBUTE
000170* ORDER BELOW IS THE ATTRIBUTE ORDER THE FEED WRITES IN.
000180************************************************************
000190*
000200 01  OB-TRX-LINE.
000210     05  OB-TRX-RAW                     PIC X(200).
000220     05  FILLER                         PIC X(020).
000230*
000240************************************************************
000250* ALTERNATE CHARACTER-CELL VIEW OF THE RAW LINE --
000260* OBMAIN'S
000270* 2000-PARSE-TRX-RECORD WALKS THIS CELL BY CELL
000280* (PARAGRAPHS
000290* 2010/2050) TO FIND THE OPENING '<' AND LIFT THE ACTION
000300* CODE
000310* THAT FOLLOWS IT.  THE REMAINING QUOTED ATTRIBUTES ARE
000320* THEN
000330* PICKED OFF BY UNSTRING, NOT BY THIS CELL VIEW.
000340************************************************************
000350 01  OB-TRX-CELLS REDEFINES OB-TRX-LINE.
000360     05  OB-TRX-CELL PIC X(001) OCCURS 220 TIMES
000370         INDEXED BY OB-TX-IDX.
000380*
000390************************************************************
000400* DECODED FIELDS -- FILLED BY THE PARSE PARAGRAPHS.
000410************************************************************
000420 01  OB-TRX-FIELDS.
000430     05  OB-TRX-ACTION                  PIC X(001).
000440         88  OB-TRX-IS-ADD              VALUE "A".
000450         88  OB-TRX-IS-DELETE           VALUE "D".
000460     05  OB-TRX-BOOK                    PIC X(001).
000470     05  OB-TRX-SIDE                    PIC X(001).
000480         88  OB-TRX-IS-SELL             VALUE "S".
000490     05  OB-TRX-PRICE-TEXT              PIC X(008).
000500     05  OB-TRX-VOLUME-TEXT             PIC 9(009).
000510     05  OB-TRX-ORDER-ID                PIC 9(007).
000520     05  FILLER                         PIC X(010).
000530*
000540************************************************************
000550* RAW BOOK ATTRIBUTE WORK AREA -- THE QUOTED BOOK
000560* ATTRIBUTE CAN
000570* RUN WIDER THAN ONE BYTE, BUT OB-TRX-BOOK (ABOVE) ONLY
000580* EVER
000590* HOLDS ITS LAST CHARACTER, PER THE FEED SPEC.  THE FULL
000600* ATTRIBUTE IS UNSTRUNG HERE FIRST; 2075-EXTRACT-BOOK-
000610* SYMBOL IN
000620* OBMAIN THEN WALKS OB-TX-BOOK-CELL BACKWARD TO FIND THE
000630* LAST
000640* NON-BLANK BYTE AND MOVES JUST THAT ONE INTO OB-TRX-BOOK.
000650************************************************************
000660 01  OB-TX-BOOK-WORK.
000670     05  OB-TX-BOOK-RAW                 PIC X(010).
000680     05  FILLER                         PIC X(002).
000690 01  OB-TX-BOOK-CELLS REDEFINES OB-TX-BOOK-WORK.
000700     05  OB-TX-BOOK-CELL PIC X(001) OCCURS 10 TIMES
000710         INDEXED BY OB-TX-BK-IDX.
000720     05  FILLER                         PIC X(002).
000730*
000740************************************************************
000750* WHOLE-DOLLARS / CENTS SPLIT VIEW OF THE PRICE TEXT
000760* ATTRIBUTE.
000770* THE FEED WRITES PRICE AS NNNNN.NN (5 WHOLE, DOT, 2
000780* DECIMAL) --
000790* THIS REDEFINITION LETS 2150-SCALE-PRICE-TO-CENTS PULL
000800* THE TWO
000810* HALVES APART WITHOUT AN UNSTRING FOR EVERY RECORD.
000820************************************************************
000830 01  OB-TRX-PRICE-SPLIT REDEFINES OB-TRX-PRICE-TEXT.
000840     05  OB-TRX-PRICE-WHOLE             PIC 9(005).
000850     05  OB-TRX-PRICE-DOT               PIC X(001).
000860     05  OB-TRX-PRICE-CENTS             PIC 9(002).
000870*
000880************************************************************
000890* SCALED PRICE (INTEGER HUNDREDTHS) -- WHAT ACTUALLY GOES
000900* INTO
000910* THE ORDER TABLE.  SEE OBMAIN 2150-SCALE-PRICE-TO-CENTS.
000920************************************************************
000930 77  OB-TRX-PRICE-CENTS-VALUE       PIC 9(007) COMP.
000940*
000950************************************************************
000960* QUOTE-SCAN WORK COUNTERS.
000970************************************************************
000980 01  OB-TRX-SCAN-WORK.
000990     05  OB-TX-QUOTE-COUNT              PIC 9(003) COMP.
001000     05  OB-TX-FIELD-NUMBER             PIC 9(002) COMP.
001010     05  OB-TX-START-POS                PIC 9(003) COMP.
001020     05  OB-TX-END-POS                  PIC 9(003) COMP.
001030     05  FILLER                         PIC X(004).
001040
