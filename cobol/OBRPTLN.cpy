000010************************************************************
000020* OBRPTLN - RESIDUAL ORDER-BOOK REPORT PRINT LINES.
000030*
000040* LAYOUTS FOR THE RESIDUAL ORDER-BOOK REPORT WRITTEN BY
000050* OBRPT.  ONE BOOK SYMBOL PER SECTION, BUY LEVELS HIGHEST
000060* FIRST, SELL LEVELS LOWEST FIRST, THEN A TWO-LINE CONTROL
000070* TOTAL FOR THE BOOK.
000080************************************************************
000090*
000100 01  OB-RPT-TITLE-LINE.
000110     05  FILLER                         PIC X(010) VALUE
000120         SPACES.
000130     05  FILLER                         PIC X(024) VALUE
000140         "RESIDUAL ORDER BOOK REPT".
000150     05  FILLER                         PIC X(006) VALUE
000160         SPACES.
000170     05  FILLER                         PIC X(006) VALUE
000180         "PAGE: ".
000190     05  OB-RPT-PAGE-NO                 PIC ZZZZ9.
000200     05  FILLER                         PIC X(004) VALUE
000210         SPACES.
000220     05  FILLER                         PIC X(010) VALUE
000230         "RUN DATE: ".
000240     05  OB-RPT-TITLE-DATE              PIC X(008).
000250     05  FILLER                         PIC X(009) VALUE
000260         SPACES.
000270*
000280************************************************************
000290* BOOK-HEADING LINE -- "BOOK: X" -- WRITTEN ON THE CONTROL
000300* BREAK.
000310************************************************************
000320 01  OB-RPT-BOOK-LINE.
000330     05  FILLER                         PIC X(002) VALUE
000340         SPACES.
000350     05  FILLER                         PIC X(006) VALUE
000360         "BOOK: ".
000370     05  OB-RB-BOOK                     PIC X(001).
000380     05  FILLER                         PIC X(071) VALUE
000390         SPACES.
000400*
000410************************************************************
000420* COLUMN-HEADING LINE.
000430************************************************************
000440 01  OB-RPT-COLUMN-LINE.
000450     05  FILLER                         PIC X(002) VALUE
000460         SPACES.
000470     05  FILLER                         PIC X(004) VALUE
000480         "SIDE".
000490     05  FILLER                         PIC X(004) VALUE
000500         SPACES.
000510     05  FILLER                         PIC X(005) VALUE
000520         "PRICE".
000530     05  FILLER                         PIC X(007) VALUE
000540         SPACES.
000550     05  FILLER                         PIC X(006) VALUE
000560         "VOLUME".
000570     05  FILLER                         PIC X(052) VALUE
000580         SPACES.
000590*
000600************************************************************
000610* ONE PRICE-LEVEL DETAIL LINE.  OB-RB-SIDE CARRIES "BUY "
000620* OR
000630* "SELL" AS SPECCED; OB-RB-PRICE-NUM/OB-RB-VOLUME-NUM ARE
000640* THE
000650* BINARY VALUES MOVED IN BEFORE THE LINE IS WRITTEN.
000660* PRICE IS CARRIED INTERNALLY AS WHOLE CENTS, SO OBRPT
000670* SPLITS
000680* IT INTO A WHOLE-DOLLARS PART AND A CENTS PART BY
000690* DIVIDING BY
000700* 100 (SEE 1500-EDIT-PRICE-FOR-PRINT) RATHER THAN RELYING
000710* ON
000720* AN ASSUMED DECIMAL POINT.
000730************************************************************
000740 01  OB-RPT-DETAIL-LINE.
000750     05  FILLER                         PIC X(002) VALUE
000760         SPACES.
000770     05  OB-RB-SIDE                     PIC X(004).
000780     05  FILLER                         PIC X(003) VALUE
000790         SPACES.
000800     05  OB-RB-PRICE-WHOLE              PIC ZZZZ9.
000810     05  FILLER                         PIC X(001) VALUE
000820         ".".
000830     05  OB-RB-PRICE-CENTS              PIC 99.
000840     05  FILLER                         PIC X(003) VALUE
000850         SPACES.
000860     05  OB-RB-VOLUME                   PIC ZZZZZZZZ9.
000870     05  FILLER                         PIC X(043) VALUE
000880         SPACES.
000890*
000900************************************************************
000910* CONTROL-TOTAL LINES -- ONE PER SIDE, WRITTEN WHEN A BOOK
000920* SECTION ENDS.
000930************************************************************
000940 01  OB-RPT-TOTAL-LINE.
000950     05  FILLER                         PIC X(002) VALUE
000960         SPACES.
000970     05  OB-RT-CAPTION                  PIC X(018).
000980     05  OB-RT-VOLUME                   PIC ZZZZZZZZZ9.
000990     05  FILLER                         PIC X(042) VALUE
001000         SPACES.
001010*
001020************************************************************
001030* NUMERIC HOLDING AREAS MOVED INTO THE EDITED DETAIL AND
001040* TOTAL LINES ABOVE.
001050************************************************************
001060 01  OB-RPT-NUMERIC-WORK.
001070     05  OB-RB-PRICE-NUM                PIC 9(007) COMP.
001080     05  OB-RB-VOLUME-NUM               PIC 9(009) COMP.
001090     05  OB-RB-BUY-TOTAL                PIC 9(009) COMP.
001100     05  OB-RB-SELL-TOTAL               PIC 9(009) COMP.
001110     05  FILLER                         PIC X(004).
001120
