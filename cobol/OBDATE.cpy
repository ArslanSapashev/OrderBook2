000010************************************************************
000020* OBDATE - RUN-DATE WORK AREA.
000030*
000040* ACCEPTED FROM THE SYSTEM CLOCK AT THE TOP OF EVERY
000050* PROGRAM
000060* IN THIS APPLICATION AND STAMPED ON LOG LINES AND REPORT
000070* TITLES.  KEPT AS A SEPARATE MEMBER SO ALL FOUR PROGRAMS
000080* SHARE ONE DATE-HANDLING CONVENTION.
000090************************************************************
000100*
000110 01  OB-RUN-DATE-YMD.
000120     05  OB-RD-YY                       PIC 9(002).
000130     05  OB-RD-MM                       PIC 9(002).
000140     05  OB-RD-DD                       PIC 9(002).
000150     05  FILLER                         PIC X(002).
000160*
000170************************************************************
000180* STRAIGHT NUMERIC VIEW -- USED FOR HIGH/LOW COMPARISON OF
000190* TWO
000200* RUN DATES (RERUN DETECTION).
000210************************************************************
000220 01  OB-RUN-DATE-NUM REDEFINES OB-RUN-DATE-YMD
000230                                  PIC 9(006).
000240*
000250************************************************************
000260* CHARACTER-CELL VIEW -- USED WHEN THE DATE IS EDITED INTO
000270* A
000280* SLASH-PUNCTUATED FORM FOR THE REPORT TITLE LINE.
000290************************************************************
000300 01  OB-RUN-DATE-CHARS REDEFINES OB-RUN-DATE-YMD.
000310     05  OB-RD-CHAR                     PIC X(001)
000320         OCCURS 8 TIMES.
000330
