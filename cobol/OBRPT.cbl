000010*	(c) 1987,2004 Great Lakes Clearing Corporation.
000020*	All Rights Reserved.
000030*
000040*	THIS IS UNPUBLISHED PROPRIETARY
000050*	SOURCE CODE OF GREAT LAKES CLEARING CORPORATION.
000060*	The copyright notice above does not
000070*	evidence any actual or intended
000080*	publication of such source code.
000090*
000100* #ident	"@(#) batch/orderbook/OBRPT.cbl	$Revision: 1.8 $"
000110*
000120 IDENTIFICATION DIVISION.
000130 PROGRAM-ID. OBRPT.
000140 AUTHOR. R J HALVORSEN.
000150 INSTALLATION. GREAT LAKES CLEARING CORPORATION.
000160 DATE-WRITTEN. 07/16/87.
000170 DATE-COMPILED.
000180 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000190*
000200****************************************************************
000210* OBRPT -- RESIDUAL ORDER-BOOK REPORT.
000220*
000230* CALLED BY OBMAIN AFTER OBMATCH HAS CROSSED OUT WHATEVER
000240* WILL
000250* TRADE.  PRINTS ONE SECTION PER BOOK SYMBOL -- BUY LEVELS
000260* HIGHEST PRICE FIRST, SELL LEVELS LOWEST PRICE FIRST --
000270* WITH A
000280* VOLUME TOTAL FOR EACH SIDE ON THE CONTROL BREAK.  A BOOK
000290* WITH
000300* NOTHING LEFT ON EITHER SIDE (FULLY MATCHED) STILL GETS A
000310* HEADING AND ITS TWO ZERO TOTAL LINES, SO THE REPORT
000320* ACCOUNTS
000330* FOR EVERY BOOK OBAGG SAW.
000340****************************************************************
000350*
000360****************************************************************
000370* CHANGE LOG.
000380****************************************************************
000390* DATE       BY   TICKET     DESCRIPTION
000400* ---------- ---- ----------
000410* -----------------------------------
000420* 07/16/87   RJH  INITIAL RELEASE.
000430* 05/30/90   RJH  CR-0201    PAGE BREAK AFTER 54 LINES
000440* ADDED --
000450*                 A BUSY BOOK WAS RUNNING THE DETAIL LINES
000460* OFF
000470*                 THE BOTTOM OF THE FORM.
000480* 11/12/97   TOB  CR-0790    PRICE NOW EDITED BY DIVIDING
000490* THE
000500*                 INTERNAL CENTS VALUE BY 100 IN
000510*                 1500-EDIT-PRICE-FOR-PRINT INSTEAD OF AN
000520*                 ASSUMED-DECIMAL MOVE -- THE OLD MOVE
000530* PRINTED
000540*                 A PRICE OF $1.00 AS "100.00".
000550* 08/19/98   DKP  CR-0822    Y2K -- TITLE LINE DATE NOW
000560* BUILT
000570*                 FROM THE OBDATE COPYBOOK, NO 2-DIGIT
000580* YEAR.
000590* 03/05/04   MJP  CR-1017    NO CHANGE FOR THIS PROGRAM.
000600****************************************************************
000610*
000620 ENVIRONMENT DIVISION.
000630 CONFIGURATION SECTION.
000640 SOURCE-COMPUTER.  USL-486.
000650 OBJECT-COMPUTER.  USL-486.
000660 SPECIAL-NAMES.
000670    CONSOLE IS CRT
000680    C01 IS TOP-OF-FORM
000690    CLASS OB-NUMERIC-CLASS IS "0" THRU "9"
000700    UPSI-0 ON STATUS IS OB-RPT-RERUN-SWITCH
000710           OFF STATUS IS OB-RPT-NORMAL-SWITCH.
000720 INPUT-OUTPUT SECTION.
000730 FILE-CONTROL.
000740    SELECT OB-PRINT-FILE ASSIGN "OBPRINT"
000750        ORGANIZATION LINE SEQUENTIAL
000760        STATUS FILE-STATUS.
000770*
000780 DATA DIVISION.
000790 FILE SECTION.
000800 FD  OB-PRINT-FILE.
000810 01  OB-PRINT-RECORD                   PIC X(132).
000820*
000830 WORKING-STORAGE SECTION.
000840 COPY OBRPTLN.
000850*
000860 01  FILE-STATUS.
000870     05  STATUS-1                      PIC X(001).
000880     05  STATUS-2                      PIC X(001).
000890     05  FILLER                        PIC X(002).
000900*
000910****************************************************************
000920* ALTERNATE BYTE GROUPING OF THE CONTROL-TOTAL LINE --
000930* CAPTION
000940* AND VOLUME AS ONE UNBROKEN FIELD.  UNDER THE RERUN
000950* SWITCH
000960* (UPSI-0 ON) 2400 ALSO ECHOES EACH TOTAL LINE TO THE
000970* CONSOLE
000980* THROUGH THIS VIEW SO AN OPERATOR RERUNNING THE JOB CAN
000990* WATCH
001000* THE TOTALS GO BY WITHOUT WAITING FOR THE PRINT FILE.
001010****************************************************************
001020 01  OB-RPT-TOTAL-LINE-ALT REDEFINES OB-RPT-TOTAL-LINE.
001030     05  FILLER                         PIC X(002).
001040     05  OB-RTA-CAPTION-VOL             PIC X(028).
001050     05  FILLER                         PIC X(042).
001060*
001070****************************************************************
001080* TITLE-LINE DATE FIELD -- SLASH-PUNCTUATED FROM THE
001090* CHARACTER-CELL VIEW OF OB-RUN-DATE-YMD.
001100****************************************************************
001110 01  OB-RPT-DATE-FIELD.
001120     05  OB-RPT-DATE-MM                 PIC X(002).
001130     05  FILLER                         PIC X(001) VALUE "/".
001140     05  OB-RPT-DATE-DD                 PIC X(002).
001150     05  FILLER                         PIC X(001) VALUE "/".
001160     05  OB-RPT-DATE-YY                 PIC X(002).
001170*
001180****************************************************************
001190* PAGE-COUNTER DIAGNOSTIC VIEW -- OB-RPT-PAGE-SIGNED LETS
001200* 2110-PRINT-TITLE-LINE CONFIRM THE PAGE NUMBER NEVER
001210* WRAPS
001220* NEGATIVE ON AN UNUSUALLY LONG RUN.
001230****************************************************************
001240 01  OB-RPT-PAGE-WORK.
001250     05  OB-RPT-PAGE-CTR                PIC 9(005) COMP.
001260     05  FILLER                         PIC X(002).
001270 01  OB-RPT-PAGE-SIGNED REDEFINES OB-RPT-PAGE-WORK.
001280     05  OB-RPT-PAGE-SGN                PIC S9(005) COMP.
001290     05  FILLER                         PIC X(002).
001300*
001310****************************************************************
001320* LINE-COUNTER DIAGNOSTIC VIEW -- SAME IDEA, FOR THE PER-
001330* PAGE
001340* LINE COUNT TESTED IN 2100-CHECK-PAGE-BREAK.
001350****************************************************************
001360 01  OB-RPT-LINE-WORK.
001370     05  OB-RPT-LINE-CTR                PIC 9(003) COMP.
001380     05  FILLER                         PIC X(002).
001390 01  OB-RPT-LINE-SIGNED REDEFINES OB-RPT-LINE-WORK.
001400     05  OB-RPT-LINE-SGN                PIC S9(003) COMP.
001410     05  FILLER                         PIC X(002).
001420*
001430 77  OB-RPT-MAX-LINES                  PIC 9(003) COMP VALUE 54.
001440*
001450 LINKAGE SECTION.
001460 COPY OBPRLVL.
001470****************************************************************
001480* RUN-DATE PASSED IN FROM OBMAIN.  THE CHARACTER-CELL
001490* REDEFINES
001500* (OB-RUN-DATE-CHARS) IS WHAT 0200-BUILD-TITLE-DATE
001510* PUNCTUATES
001520* FOR THE REPORT TITLE LINE.
001530****************************************************************
001540 COPY OBDATE.
001550*
001560*
001570 PROCEDURE DIVISION USING OB-BOOKTB-CONTROL OB-BOOK-TABLE
001580                           OB-RUN-DATE-YMD.
001590*
001600 0000-RPT-CONTROL.
001610    PERFORM 0100-OPEN-PRINT-FILE THRU 0100-EXIT.
001620    PERFORM 0200-BUILD-TITLE-DATE THRU 0200-EXIT.
001630    PERFORM 2110-PRINT-TITLE-LINE THRU 2110-EXIT.
001640    PERFORM 1000-PRINT-ALL-BOOKS THRU 1000-EXIT.
001650    CLOSE OB-PRINT-FILE.
001660    GOBACK.
001670*
001680 0100-OPEN-PRINT-FILE.
001690    MOVE ZERO TO OB-RPT-PAGE-CTR.
001700    MOVE ZERO TO OB-RPT-LINE-CTR.
001710    OPEN OUTPUT OB-PRINT-FILE.
001720 0100-EXIT.
001730    EXIT.
001740*
001750 0200-BUILD-TITLE-DATE.
001760    MOVE OB-RD-CHAR (3) TO OB-RPT-DATE-MM (1:1).
001770    MOVE OB-RD-CHAR (4) TO OB-RPT-DATE-MM (2:1).
001780    MOVE OB-RD-CHAR (5) TO OB-RPT-DATE-DD (1:1).
001790    MOVE OB-RD-CHAR (6) TO OB-RPT-DATE-DD (2:1).
001800    MOVE OB-RD-CHAR (1) TO OB-RPT-DATE-YY (1:1).
001810    MOVE OB-RD-CHAR (2) TO OB-RPT-DATE-YY (2:1).
001820 0200-EXIT.
001830    EXIT.
001840*
001850 1000-PRINT-ALL-BOOKS.
001860    PERFORM 2000-PRINT-ONE-BOOK THRU 2000-EXIT
001870        VARYING OB-BK-IDX FROM 1 BY 1
001880        UNTIL OB-BK-IDX > OB-BOOKTB-COUNT.
001890 1000-EXIT.
001900    EXIT.
001910*
001920****************************************************************
001930* ONE BOOK'S SECTION OF THE REPORT -- HEADINGS, THE
001940* SURVIVING
001950* BUY LEVELS, THE SURVIVING SELL LEVELS, THEN THE TWO
001960* CONTROL
001970* TOTAL LINES.
001980****************************************************************
001990 2000-PRINT-ONE-BOOK.
002000    PERFORM 2100-CHECK-PAGE-BREAK THRU 2100-EXIT.
002010    MOVE OB-BK-ID (OB-BK-IDX) TO OB-RB-BOOK.
002020    WRITE OB-PRINT-RECORD FROM OB-RPT-BOOK-LINE.
002030    WRITE OB-PRINT-RECORD FROM OB-RPT-COLUMN-LINE.
002040    ADD 2 TO OB-RPT-LINE-CTR.
002050    MOVE ZERO TO OB-RB-BUY-TOTAL.
002060    MOVE ZERO TO OB-RB-SELL-TOTAL.
002070    PERFORM 2200-PRINT-BUY-LEVEL THRU 2200-EXIT
002080        VARYING OB-BUY-IDX FROM 1 BY 1
002090        UNTIL OB-BUY-IDX > OB-BK-BUY-COUNT (OB-BK-IDX).
002100    PERFORM 2300-PRINT-SELL-LEVEL THRU 2300-EXIT
002110        VARYING OB-SELL-IDX FROM 1 BY 1
002120        UNTIL OB-SELL-IDX > OB-BK-SELL-COUNT (OB-BK-IDX).
002130    PERFORM 2400-PRINT-BOOK-TOTALS THRU 2400-EXIT.
002140 2000-EXIT.
002150    EXIT.
002160*
002170 2100-CHECK-PAGE-BREAK.
002180    IF OB-RPT-LINE-SGN < ZERO
002190        MOVE ZERO TO OB-RPT-LINE-CTR.
002200    IF OB-RPT-LINE-CTR > OB-RPT-MAX-LINES
002210        PERFORM 2110-PRINT-TITLE-LINE THRU 2110-EXIT.
002220 2100-EXIT.
002230    EXIT.
002240*
002250 2110-PRINT-TITLE-LINE.
002260    ADD 1 TO OB-RPT-PAGE-CTR.
002270    IF OB-RPT-PAGE-SGN < ZERO
002280        MOVE 1 TO OB-RPT-PAGE-CTR.
002290    MOVE OB-RPT-PAGE-CTR TO OB-RPT-PAGE-NO.
002300    MOVE OB-RPT-DATE-FIELD TO OB-RPT-TITLE-DATE.
002310    WRITE OB-PRINT-RECORD FROM OB-RPT-TITLE-LINE
002320        AFTER ADVANCING TOP-OF-FORM.
002330    MOVE ZERO TO OB-RPT-LINE-CTR.
002340 2110-EXIT.
002350    EXIT.
002360*
002370 2200-PRINT-BUY-LEVEL.
002380    MOVE "BUY " TO OB-RB-SIDE.
002390    MOVE OB-BUY-PRICE (OB-BK-IDX, OB-BUY-IDX)
002400        TO OB-RB-PRICE-NUM.
002410    PERFORM 1500-EDIT-PRICE-FOR-PRINT THRU 1500-EXIT.
002420    MOVE OB-BUY-VOLUME (OB-BK-IDX, OB-BUY-IDX) TO OB-RB-VOLUME.
002430    WRITE OB-PRINT-RECORD FROM OB-RPT-DETAIL-LINE.
002440    ADD 1 TO OB-RPT-LINE-CTR.
002450    ADD OB-BUY-VOLUME (OB-BK-IDX, OB-BUY-IDX) TO OB-RB-BUY-TOTAL.
002460 2200-EXIT.
002470    EXIT.
002480*
002490 2300-PRINT-SELL-LEVEL.
002500    MOVE "SELL" TO OB-RB-SIDE.
002510    MOVE OB-SELL-PRICE (OB-BK-IDX, OB-SELL-IDX)
002520        TO OB-RB-PRICE-NUM.
002530    PERFORM 1500-EDIT-PRICE-FOR-PRINT THRU 1500-EXIT.
002540    MOVE OB-SELL-VOLUME (OB-BK-IDX, OB-SELL-IDX)
002550        TO OB-RB-VOLUME.
002560    WRITE OB-PRINT-RECORD FROM OB-RPT-DETAIL-LINE.
002570    ADD 1 TO OB-RPT-LINE-CTR.
002580    ADD OB-SELL-VOLUME (OB-BK-IDX, OB-SELL-IDX)
002590        TO OB-RB-SELL-TOTAL.
002600 2300-EXIT.
002610    EXIT.
002620*
002630 2400-PRINT-BOOK-TOTALS.
002640    MOVE "TOTAL BUY VOLUME =" TO OB-RT-CAPTION.
002650    MOVE OB-RB-BUY-TOTAL TO OB-RT-VOLUME.
002660    WRITE OB-PRINT-RECORD FROM OB-RPT-TOTAL-LINE.
002670    IF OB-RPT-RERUN-SWITCH
002680        DISPLAY OB-RTA-CAPTION-VOL UPON CRT.
002690    MOVE "TOTAL SELL VOLUME=" TO OB-RT-CAPTION.
002700    MOVE OB-RB-SELL-TOTAL TO OB-RT-VOLUME.
002710    WRITE OB-PRINT-RECORD FROM OB-RPT-TOTAL-LINE.
002720    IF OB-RPT-RERUN-SWITCH
002730        DISPLAY OB-RTA-CAPTION-VOL UPON CRT.
002740    ADD 2 TO OB-RPT-LINE-CTR.
002750 2400-EXIT.
002760    EXIT.
002770*
002780****************************************************************
002790* SPLIT THE INTERNAL WHOLE-CENTS PRICE INTO DOLLARS AND
002800* CENTS
002810* FOR THE DETAIL LINE (CR-0790).
002820****************************************************************
002830 1500-EDIT-PRICE-FOR-PRINT.
002840    DIVIDE OB-RB-PRICE-NUM BY 100
002850        GIVING OB-RB-PRICE-WHOLE
002860        REMAINDER OB-RB-PRICE-CENTS.
002870 1500-EXIT.
002880    EXIT.
002890
