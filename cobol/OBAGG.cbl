000010*	(c) 1987,2004 Great Lakes Clearing Corporation.
000020*	All Rights Reserved.
000030*
000040*	THIS IS UNPUBLISHED PROPRIETARY
000050*	SOURCE CODE OF GREAT LAKES CLEARING CORPORATION.
000060*	The copyright notice above does not
000070*	evidence any actual or intended
000080*	publication of such source code.
000090*
000100* #ident	"@(#) batch/orderbook/OBAGG.cbl	$Revision: 1.7 $"
000110*
000120 IDENTIFICATION DIVISION.
000130 PROGRAM-ID. OBAGG.
000140 AUTHOR. R J HALVORSEN.
000150 INSTALLATION. GREAT LAKES CLEARING CORPORATION.
000160 DATE-WRITTEN. 07/02/87.
000170 DATE-COMPILED.
000180 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000190*
000200****************************************************************
000210* OBAGG -- PRICE-LEVEL AGGREGATION PASS.
000220*
000230* CALLED BY OBMAIN AFTER THE LOAD AND DELETION PASSES.
000240* WALKS
000250* THE ORDER TABLE ONCE, SKIPPING EMPTY SLOTS AND DELETED
000260* ORDERS, POSTING EACH SURVIVING ORDER'S VOLUME INTO ITS
000270* BOOK'S
000280* BUY-SIDE OR SELL-SIDE PRICE-LEVEL TABLE.  THE LEVEL
000290* TABLES
000300* ARE THEN SORTED -- BUY DESCENDING, SELL ASCENDING -- SO
000310* OBMATCH ALWAYS WORKS THE TOP OF THE BOOK.
000320****************************************************************
000330*
000340****************************************************************
000350* CHANGE LOG.
000360****************************************************************
000370* DATE       BY   TICKET     DESCRIPTION
000380* ---------- ---- ----------
000390* -----------------------------------
000400* 07/02/87   RJH  INITIAL RELEASE.
000410* 11/03/88   RJH  CR-0142    BOOK TABLE SEARCH CHANGED
000420* FROM A
000430*                 FIXED 26-BOOK ALPHABET TABLE TO A GROW-
000440* AS-
000450*                 SEEN TABLE -- OPERATIONS ADDED BOOKS
000460* OUTSIDE
000470*                 A-Z DURING TESTING.
000480* 09/14/93   DKP  CR-0551    NO CHANGE FOR THIS PROGRAM --
000490* LOGGED
000500*                 HERE BECAUSE THE OBMAIN DELETION QUEUE
000510* CHANGE
000520*                 (CR-0551) AFFECTS WHAT REACHES THIS
000530* PASS.
000540* 04/02/96   TOB  CR-0710    DEFENSIVE VOLUME-OVERFLOW
000550* CHECK
000560*                 ADDED TO 1330/1360 AFTER A RUNAWAY TEST
000570* FEED
000580*                 WRAPPED A LEVEL VOLUME NEGATIVE.
000590* 08/19/98   DKP  CR-0822    Y2K -- RUN DATE STAMP
000600* CONVERTED TO
000610*                 THE OBDATE COPYBOOK, NO 2-DIGIT YEAR
000620* FIELDS.
000630* 07/23/02   MJP  CR-0955    NO CHANGE FOR THIS PROGRAM.
000640* 08/29/07   SDW  CR-1149    OB-MAX-BOOKS AND OB-MAX-
000650* LEVELS WERE
000660*                 DOCUMENTED IN OBPRLVL AS ENFORCED HERE
000670* BUT
000680*                 NEVER ACTUALLY CHECKED -- A 37TH BOOK
000690* SYMBOL OR
000700*                 A 501ST PRICE LEVEL ON ONE SIDE WOULD
000710* HAVE
000720*                 WRITTEN PAST THE OCCURS TABLE.
000730* 1220/1325/1355
000740*                 NOW CHECK THE CEILING BEFORE ADDING A
000750* NEW ROW;
000760*                 THE UPSI-0 RERUN SWITCH (DECLARED BUT
000770* UNUSED
000780*                 SINCE THE CR-0142 REWRITE) PINS THE
000790* COUNT AT
000800*                 THE CEILING AND OVERWRITES THE LAST ROW
000810* INSTEAD
000820*                 OF ABENDING, THE SAME TRADEOFF OBMAIN'S
000830* 1050
000840*                 OFFERS OPERATIONS ON A BAD PARAMETER
000850* CARD.
000860****************************************************************
000870*
000880 ENVIRONMENT DIVISION.
000890 CONFIGURATION SECTION.
000900 SOURCE-COMPUTER.  USL-486.
000910 OBJECT-COMPUTER.  USL-486.
000920 SPECIAL-NAMES.
000930    CONSOLE IS CRT
000940    CLASS OB-NUMERIC-CLASS IS "0" THRU "9"
000950    UPSI-0 ON STATUS IS OB-AGG-RERUN-SWITCH
000960           OFF STATUS IS OB-AGG-NORMAL-SWITCH.
000970*
000980*
000990 DATA DIVISION.
001000 WORKING-STORAGE SECTION.
001010****************************************************************
001020* RUN-DATE WORK AREA -- SEE OBDATE.  STAMPED BUT NOT
001030* OTHERWISE
001040* ACTED ON BY THIS PROGRAM; KEPT FOR CONSISTENCY WITH THE
001050* OTHER
001060* THREE PROGRAMS IN THE SUITE.
001070****************************************************************
001080 COPY OBDATE.
001090*
001100****************************************************************
001110* SEARCH SWITCH AND SUBSCRIPTS FOR THE FIND-OR-ADD LOGIC
001120* AND
001130* THE TABLE SORT.
001140****************************************************************
001150 77  OB-AGG-FOUND-SW                PIC X(001).
001160     88  OB-AGG-WAS-FOUND           VALUE "Y".
001170 77  OB-AGG-I                       PIC 9(003) COMP.
001180 77  OB-AGG-J                       PIC 9(003) COMP.
001190*
001200****************************************************************
001210* VOLUME ACCUMULATOR -- OB-AGG-VOL-SIGNED IS THE SAME
001220* BYTES
001230* VIEWED AS A SIGNED FIELD SO 1330/1360 CAN CATCH A
001240* COUNTER
001250* THAT HAS WRAPPED NEGATIVE INSTEAD OF POSTING A GARBAGE
001260* VOLUME TO THE LEVEL TABLE (CR-0710).
001270****************************************************************
001280 01  OB-AGG-VOL-ACCUM.
001290     05  OB-AGG-VOL-BIN             PIC 9(009) COMP.
001300     05  FILLER                     PIC X(004).
001310 01  OB-AGG-VOL-SIGNED REDEFINES OB-AGG-VOL-ACCUM.
001320     05  OB-AGG-VOL-SGN             PIC S9(009) COMP.
001330     05  FILLER                     PIC X(004).
001340*
001350****************************************************************
001360* BOOK-COUNT WORK AREA -- OB-AGG-BKCT-SIGNED LETS 1220
001370* CATCH THE
001380* BOOK TABLE'S RUNNING COUNT GOING NEGATIVE THE SAME WAY
001390* OB-AGG-VOL-SIGNED CATCHES A LEVEL VOLUME WRAP (CR-0710).
001400****************************************************************
001410 01  OB-AGG-BKCT-WORK.
001420     05  OB-AGG-BKCT-BIN            PIC 9(005) COMP.
001430     05  FILLER                     PIC X(002).
001440 01  OB-AGG-BKCT-SIGNED REDEFINES OB-AGG-BKCT-WORK.
001450     05  OB-AGG-BKCT-SGN            PIC S9(005) COMP.
001460     05  FILLER                     PIC X(002).
001470*
001480****************************************************************
001490* SWAP SUBSCRIPT DIAGNOSTIC VIEW -- OB-AGG-J IS COPIED
001500* HERE AS A
001510* SIGNED FIELD SO 1425/1455 CAN CONFIRM THE SWAP PARTNER
001520* IS
001530* ACTUALLY BELOW THE CURRENT SLOT BEFORE THE EXCHANGE
001540* RUNS.
001550****************************************************************
001560 01  OB-AGG-SWAP-CHECK.
001570     05  OB-AGG-SWAP-BIN            PIC 9(003) COMP.
001580     05  FILLER                     PIC X(002).
001590 01  OB-AGG-SWAP-SIGNED REDEFINES OB-AGG-SWAP-CHECK.
001600     05  OB-AGG-SWAP-SGN            PIC S9(003) COMP.
001610     05  FILLER                     PIC X(002).
001620*
001630 LINKAGE SECTION.
001640 COPY OBORDTB.
001650 COPY OBPRLVL.
001660*
001670*
001680 PROCEDURE DIVISION USING OB-ORDTB-CONTROL OB-ORDER-TABLE
001690                           OB-BOOKTB-CONTROL OB-BOOK-TABLE.
001700*
001710 0000-AGG-CONTROL.
001720    ACCEPT OB-RUN-DATE-YMD FROM DATE.
001730    PERFORM 1000-AGGREGATE-ORDERS THRU 1000-EXIT.
001740    PERFORM 1400-SORT-ALL-BOOKS THRU 1400-EXIT.
001750    GOBACK.
001760*
001770****************************************************************
001780* ONE PASS OVER THE ENTIRE ORDER TABLE -- THE TABLE IS
001790* SUBSCRIPTED DIRECTLY BY ORDER ID, SO SOME SLOTS ARE
001800* EMPTY;
001810* 1100 SKIPS THOSE AND ANY ORDER MARKED DELETED.
001820****************************************************************
001830 1000-AGGREGATE-ORDERS.
001840    PERFORM 1100-POST-ORDER-TO-BOOK THRU 1100-EXIT
001850        VARYING OB-ORD-IDX FROM 1 BY 1
001860        UNTIL OB-ORD-IDX > OB-ORDTB-MAX-ORDERS.
001870 1000-EXIT.
001880    EXIT.
001890*
001900 1100-POST-ORDER-TO-BOOK.
001910    IF OB-ORD-BOOK (OB-ORD-IDX) NOT = SPACE
001920        IF OB-ORD-DELETED (OB-ORD-IDX) NOT = "Y"
001930            PERFORM 1200-FIND-OR-ADD-BOOK THRU 1200-EXIT
001940            PERFORM 1300-FIND-OR-ADD-LEVEL THRU 1300-EXIT.
001950 1100-EXIT.
001960    EXIT.
001970*
001980****************************************************************
001990* BOOK LOOKUP -- BOOKS ARE HELD IN FIRST-SEEN ORDER, NOT
002000* ALPHABETIC, SO THE SEARCH IS A STRAIGHT LINEAR SCAN.
002010* THE
002020* SEARCH LOOP OVERSHOOTS BY ONE ON A HIT (STANDARD PERFORM
002030* VARYING BEHAVIOR) SO THE INDEX IS BACKED UP ONE ON
002040* SUCCESS.
002050****************************************************************
002060 1200-FIND-OR-ADD-BOOK.
002070    MOVE "N" TO OB-AGG-FOUND-SW.
002080    PERFORM 1210-SEARCH-ONE-BOOK THRU 1210-EXIT
002090        VARYING OB-BK-IDX FROM 1 BY 1
002100        UNTIL OB-BK-IDX > OB-BOOKTB-COUNT
002110           OR OB-AGG-WAS-FOUND.
002120    IF OB-AGG-WAS-FOUND
002130        SET OB-BK-IDX DOWN BY 1
002140    ELSE
002150        PERFORM 1220-ADD-NEW-BOOK THRU 1220-EXIT.
002160 1200-EXIT.
002170    EXIT.
002180*
002190 1210-SEARCH-ONE-BOOK.
002200    IF OB-BK-ID (OB-BK-IDX) = OB-ORD-BOOK (OB-ORD-IDX)
002210        MOVE "Y" TO OB-AGG-FOUND-SW.
002220 1210-EXIT.
002230    EXIT.
002240*
002250 1220-ADD-NEW-BOOK.
002260* OB-MAX-BOOKS CEILING CHECK (CR-1149) -- SEE THE CHANGE
002270* LOG.
002280    IF OB-BOOKTB-COUNT NOT < OB-MAX-BOOKS
002290        DISPLAY "OBAGG - BOOK TABLE AT OB-MAX-BOOKS CEILING"
002300            UPON CRT
002310        IF OB-AGG-RERUN-SWITCH
002320            MOVE OB-MAX-BOOKS TO OB-BOOKTB-COUNT
002330        ELSE
002340            MOVE 20 TO RETURN-CODE
002350            STOP RUN
002360    ELSE
002370        ADD 1 TO OB-BOOKTB-COUNT.
002380    MOVE OB-BOOKTB-COUNT TO OB-AGG-BKCT-BIN.
002390    IF OB-AGG-BKCT-SGN < ZERO
002400        MOVE 1 TO OB-BOOKTB-COUNT.
002410    SET OB-BK-IDX TO OB-BOOKTB-COUNT.
002420    MOVE OB-ORD-BOOK (OB-ORD-IDX) TO OB-BK-ID (OB-BK-IDX).
002430    MOVE ZERO TO OB-BK-BUY-COUNT (OB-BK-IDX).
002440    MOVE ZERO TO OB-BK-SELL-COUNT (OB-BK-IDX).
002450 1220-EXIT.
002460    EXIT.
002470*
002480 1300-FIND-OR-ADD-LEVEL.
002490    IF OB-ORD-IS-SELL (OB-ORD-IDX)
002500        PERFORM 1350-FIND-OR-ADD-SELL-LVL THRU 1350-EXIT
002510    ELSE
002520        PERFORM 1320-FIND-OR-ADD-BUY-LVL THRU 1320-EXIT.
002530 1300-EXIT.
002540    EXIT.
002550*
002560 1320-FIND-OR-ADD-BUY-LVL.
002570    MOVE "N" TO OB-AGG-FOUND-SW.
002580    PERFORM 1321-SEARCH-ONE-BUY-LVL THRU 1321-EXIT
002590        VARYING OB-BUY-IDX FROM 1 BY 1
002600        UNTIL OB-BUY-IDX > OB-BK-BUY-COUNT (OB-BK-IDX)
002610           OR OB-AGG-WAS-FOUND.
002620    IF OB-AGG-WAS-FOUND
002630        SET OB-BUY-IDX DOWN BY 1
002640    ELSE
002650        PERFORM 1325-ADD-NEW-BUY-LVL THRU 1325-EXIT.
002660    PERFORM 1330-ACCUM-BUY-VOLUME THRU 1330-EXIT.
002670 1320-EXIT.
002680    EXIT.
002690*
002700 1321-SEARCH-ONE-BUY-LVL.
002710    IF OB-BUY-PRICE (OB-BK-IDX, OB-BUY-IDX) =
002720            OB-ORD-PRICE (OB-ORD-IDX)
002730        MOVE "Y" TO OB-AGG-FOUND-SW.
002740 1321-EXIT.
002750    EXIT.
002760*
002770 1325-ADD-NEW-BUY-LVL.
002780* OB-MAX-LEVELS CEILING CHECK (CR-1149) -- SEE THE CHANGE
002790* LOG.
002800    IF OB-BK-BUY-COUNT (OB-BK-IDX) NOT < OB-MAX-LEVELS
002810        DISPLAY "OBAGG - BUY LEVEL TABLE AT OB-MAX-LEVELS CEILING"
002820            UPON CRT
002830        IF OB-AGG-RERUN-SWITCH
002840            MOVE OB-MAX-LEVELS TO OB-BK-BUY-COUNT (OB-BK-IDX)
002850        ELSE
002860            MOVE 20 TO RETURN-CODE
002870            STOP RUN
002880    ELSE
002890        ADD 1 TO OB-BK-BUY-COUNT (OB-BK-IDX).
002900    SET OB-BUY-IDX TO OB-BK-BUY-COUNT (OB-BK-IDX).
002910    MOVE OB-ORD-PRICE (OB-ORD-IDX)
002920        TO OB-BUY-PRICE (OB-BK-IDX, OB-BUY-IDX).
002930    MOVE ZERO TO OB-BUY-VOLUME (OB-BK-IDX, OB-BUY-IDX).
002940 1325-EXIT.
002950    EXIT.
002960*
002970 1330-ACCUM-BUY-VOLUME.
002980    MOVE OB-BUY-VOLUME (OB-BK-IDX, OB-BUY-IDX)
002990        TO OB-AGG-VOL-BIN.
003000    COMPUTE OB-AGG-VOL-BIN = OB-AGG-VOL-BIN
003010        + OB-ORD-VOLUME (OB-ORD-IDX).
003020    IF OB-AGG-VOL-SGN < ZERO
003030        MOVE ZERO TO OB-AGG-VOL-BIN.
003040    MOVE OB-AGG-VOL-BIN
003050        TO OB-BUY-VOLUME (OB-BK-IDX, OB-BUY-IDX).
003060 1330-EXIT.
003070    EXIT.
003080*
003090 1350-FIND-OR-ADD-SELL-LVL.
003100    MOVE "N" TO OB-AGG-FOUND-SW.
003110    PERFORM 1351-SEARCH-ONE-SELL-LVL THRU 1351-EXIT
003120        VARYING OB-SELL-IDX FROM 1 BY 1
003130        UNTIL OB-SELL-IDX > OB-BK-SELL-COUNT (OB-BK-IDX)
003140           OR OB-AGG-WAS-FOUND.
003150    IF OB-AGG-WAS-FOUND
003160        SET OB-SELL-IDX DOWN BY 1
003170    ELSE
003180        PERFORM 1355-ADD-NEW-SELL-LVL THRU 1355-EXIT.
003190    PERFORM 1360-ACCUM-SELL-VOLUME THRU 1360-EXIT.
003200 1350-EXIT.
003210    EXIT.
003220*
003230 1351-SEARCH-ONE-SELL-LVL.
003240    IF OB-SELL-PRICE (OB-BK-IDX, OB-SELL-IDX) =
003250            OB-ORD-PRICE (OB-ORD-IDX)
003260        MOVE "Y" TO OB-AGG-FOUND-SW.
003270 1351-EXIT.
003280    EXIT.
003290*
003300 1355-ADD-NEW-SELL-LVL.
003310* OB-MAX-LEVELS CEILING CHECK (CR-1149) -- SEE THE CHANGE
003320* LOG.
003330    IF OB-BK-SELL-COUNT (OB-BK-IDX) NOT < OB-MAX-LEVELS
003340        DISPLAY "OBAGG - SELL LVL TABLE AT OB-MAX-LEVELS CEILING"
003350            UPON CRT
003360        IF OB-AGG-RERUN-SWITCH
003370            MOVE OB-MAX-LEVELS TO OB-BK-SELL-COUNT (OB-BK-IDX)
003380        ELSE
003390            MOVE 20 TO RETURN-CODE
003400            STOP RUN
003410    ELSE
003420        ADD 1 TO OB-BK-SELL-COUNT (OB-BK-IDX).
003430    SET OB-SELL-IDX TO OB-BK-SELL-COUNT (OB-BK-IDX).
003440    MOVE OB-ORD-PRICE (OB-ORD-IDX)
003450        TO OB-SELL-PRICE (OB-BK-IDX, OB-SELL-IDX).
003460    MOVE ZERO TO OB-SELL-VOLUME (OB-BK-IDX, OB-SELL-IDX).
003470 1355-EXIT.
003480    EXIT.
003490*
003500 1360-ACCUM-SELL-VOLUME.
003510    MOVE OB-SELL-VOLUME (OB-BK-IDX, OB-SELL-IDX)
003520        TO OB-AGG-VOL-BIN.
003530    COMPUTE OB-AGG-VOL-BIN = OB-AGG-VOL-BIN
003540        + OB-ORD-VOLUME (OB-ORD-IDX).
003550    IF OB-AGG-VOL-SGN < ZERO
003560        MOVE ZERO TO OB-AGG-VOL-BIN.
003570    MOVE OB-AGG-VOL-BIN
003580        TO OB-SELL-VOLUME (OB-BK-IDX, OB-SELL-IDX).
003590 1360-EXIT.
003600    EXIT.
003610*
003620****************************************************************
003630* SORT PASS -- BUY LEVELS DESCENDING, SELL LEVELS
003640* ASCENDING, ONE
003650* BOOK AT A TIME.  TABLE SIZES ARE SMALL ENOUGH THAT A
003660* PLAIN
003670* EXCHANGE SORT IS PLENTY; NO SORT VERB IS INVOLVED SINCE
003680* THIS
003690* IS AN IN-MEMORY TABLE, NOT A FILE.
003700****************************************************************
003710 1400-SORT-ALL-BOOKS.
003720    PERFORM 1410-SORT-ONE-BOOK THRU 1410-EXIT
003730        VARYING OB-BK-IDX FROM 1 BY 1
003740        UNTIL OB-BK-IDX > OB-BOOKTB-COUNT.
003750 1400-EXIT.
003760    EXIT.
003770*
003780 1410-SORT-ONE-BOOK.
003790    PERFORM 1420-SORT-BUY-LEVELS THRU 1420-EXIT.
003800    PERFORM 1450-SORT-SELL-LEVELS THRU 1450-EXIT.
003810 1410-EXIT.
003820    EXIT.
003830*
003840 1420-SORT-BUY-LEVELS.
003850    PERFORM 1421-BUY-COMPARE-SWAP THRU 1421-EXIT
003860        VARYING OB-AGG-I FROM 1 BY 1
003870            UNTIL OB-AGG-I > OB-BK-BUY-COUNT (OB-BK-IDX)
003880        AFTER OB-AGG-J FROM 1 BY 1
003890            UNTIL OB-AGG-J > OB-BK-BUY-COUNT (OB-BK-IDX).
003900 1420-EXIT.
003910    EXIT.
003920*
003930****************************************************************
003940* DESCENDING EXCHANGE -- WHEN A LATER SLOT HOLDS A HIGHER
003950* PRICE
003960* THAN THE CURRENT SLOT, THE TWO SWAP.  RUNNING THIS FOR
003970* EVERY
003980* (I,J) PAIR LEAVES THE HIGHEST PRICE IN SLOT 1 AND SO ON
003990* DOWN.
004000****************************************************************
004010 1421-BUY-COMPARE-SWAP.
004020    IF OB-AGG-J > OB-AGG-I
004030        COMPUTE OB-AGG-SWAP-BIN = OB-AGG-J - OB-AGG-I
004040        IF OB-AGG-SWAP-SGN > ZERO
004050            IF OB-BUY-PRICE (OB-BK-IDX, OB-AGG-J) >
004060                    OB-BUY-PRICE (OB-BK-IDX, OB-AGG-I)
004070                PERFORM 1425-SWAP-BUY-PAIR THRU 1425-EXIT.
004080 1421-EXIT.
004090    EXIT.
004100*
004110 1425-SWAP-BUY-PAIR.
004120    MOVE OB-BUY-PRICE (OB-BK-IDX, OB-AGG-I)
004130        TO OB-AGG-VOL-BIN.
004140    MOVE OB-BUY-PRICE (OB-BK-IDX, OB-AGG-J)
004150        TO OB-BUY-PRICE (OB-BK-IDX, OB-AGG-I).
004160    MOVE OB-AGG-VOL-BIN TO OB-BUY-PRICE (OB-BK-IDX, OB-AGG-J).
004170    MOVE OB-BUY-VOLUME (OB-BK-IDX, OB-AGG-I)
004180        TO OB-AGG-VOL-BIN.
004190    MOVE OB-BUY-VOLUME (OB-BK-IDX, OB-AGG-J)
004200        TO OB-BUY-VOLUME (OB-BK-IDX, OB-AGG-I).
004210    MOVE OB-AGG-VOL-BIN TO OB-BUY-VOLUME (OB-BK-IDX, OB-AGG-J).
004220 1425-EXIT.
004230    EXIT.
004240*
004250 1450-SORT-SELL-LEVELS.
004260    PERFORM 1451-SELL-COMPARE-SWAP THRU 1451-EXIT
004270        VARYING OB-AGG-I FROM 1 BY 1
004280            UNTIL OB-AGG-I > OB-BK-SELL-COUNT (OB-BK-IDX)
004290        AFTER OB-AGG-J FROM 1 BY 1
004300            UNTIL OB-AGG-J > OB-BK-SELL-COUNT (OB-BK-IDX).
004310 1450-EXIT.
004320    EXIT.
004330*
004340 1451-SELL-COMPARE-SWAP.
004350    IF OB-AGG-J > OB-AGG-I
004360        IF OB-SELL-PRICE (OB-BK-IDX, OB-AGG-J) <
004370                OB-SELL-PRICE (OB-BK-IDX, OB-AGG-I)
004380            PERFORM 1455-SWAP-SELL-PAIR THRU 1455-EXIT.
004390 1451-EXIT.
004400    EXIT.
004410*
004420 1455-SWAP-SELL-PAIR.
004430    MOVE OB-SELL-PRICE (OB-BK-IDX, OB-AGG-I)
004440        TO OB-AGG-VOL-BIN.
004450    MOVE OB-SELL-PRICE (OB-BK-IDX, OB-AGG-J)
004460        TO OB-SELL-PRICE (OB-BK-IDX, OB-AGG-I).
004470    MOVE OB-AGG-VOL-BIN
004480        TO OB-SELL-PRICE (OB-BK-IDX, OB-AGG-J).
004490    MOVE OB-SELL-VOLUME (OB-BK-IDX, OB-AGG-I)
004500        TO OB-AGG-VOL-BIN.
004510    MOVE OB-SELL-VOLUME (OB-BK-IDX, OB-AGG-J)
004520        TO OB-SELL-VOLUME (OB-BK-IDX, OB-AGG-I).
004530    MOVE OB-AGG-VOL-BIN
004540        TO OB-SELL-VOLUME (OB-BK-IDX, OB-AGG-J).
004550 1455-EXIT.
004560    EXIT.
004570
