000010************************************************************
000020* OBPRLVL - PER-BOOK PRICE-LEVEL TABLES.
000030*
000040* ONE ENTRY PER BOOK SYMBOL.  EACH BOOK CARRIES A BUY-SIDE
000050* PRICE-LEVEL TABLE AND A SELL-SIDE PRICE-LEVEL TABLE,
000060* BUILT
000070* BY OBAGG DURING THE AGGREGATION PASS AND THEN CROSSED BY
000080* OBMATCH.  BOOK ENTRIES ARE HELD IN THE ORDER THE BOOK
000090* SYMBOL WAS FIRST SEEN; PRICE LEVELS WITHIN A SIDE ARE
000100* HELD
000110* SORTED (BUY DESCENDING, SELL ASCENDING) SO THE MATCHING
000120* PASS ALWAYS WORKS THE TOP OF EACH TABLE.
000130************************************************************
000140*
000150 01  OB-BOOKTB-CONTROL.
000160     05  OB-BOOKTB-COUNT                PIC 9(003) COMP.
000170     05  FILLER                         PIC X(002).
000180*
000190************************************************************
000200* BOOK TABLE.  OB-MAX-BOOKS AND OB-MAX-LEVELS BELOW ARE
000210* THE
000220* OCCURS CEILINGS FOR THE TWO DIMENSIONS.
000230************************************************************
000240 01  OB-BOOK-TABLE.
000250     05  OB-BOOK-ENTRY OCCURS 36 TIMES
000260         INDEXED BY OB-BK-IDX.
000270         10  OB-BK-ID                   PIC X(001).
000280         10  OB-BK-BUY-COUNT            PIC 9(003) COMP.
000290         10  OB-BK-SELL-COUNT           PIC 9(003) COMP.
000300         10  OB-BK-BUY-LEVEL OCCURS 500 TIMES
000310             INDEXED BY OB-BUY-IDX.
000320             15  OB-BUY-PRICE           PIC 9(007) COMP.
000330             15  OB-BUY-VOLUME          PIC 9(009) COMP.
000340         10  OB-BK-SELL-LEVEL OCCURS 500 TIMES
000350             INDEXED BY OB-SELL-IDX.
000360             15  OB-SELL-PRICE          PIC 9(007) COMP.
000370             15  OB-SELL-VOLUME         PIC 9(009) COMP.
000380         10  FILLER                     PIC X(004).
000390*
000400************************************************************
000410* OCCURS CEILINGS -- DOCUMENTED HERE, ENFORCED IN OBAGG
000420* 1220-ADD-NEW-BOOK (BOOKS), AND 1325-ADD-NEW-BUY-LVL /
000430* 1355-ADD-NEW-SELL-LVL (LEVELS), CALLED OFF THE FIND-OR-
000440* ADD
000450* TREES IN 1200/1300 WHEN NO EXISTING ROW MATCHES
000460* (CR-1149).
000470************************************************************
000480 77  OB-MAX-BOOKS         PIC 9(002) VALUE 36.
000490 77  OB-MAX-LEVELS        PIC 9(003) VALUE 500.
000500*
000510************************************************************
000520* ONE-LEVEL WORK AREA -- OBMATCH FILLS THIS IN 1200-CROSS-
000530* TOP-
000540* OF-BOOK TO CARRY THE BOOK, SIDE, PRICE AND VOLUME OF
000550* EACH
000560* CROSS AS A SINGLE UNIT WHILE THE TOP-OF-BOOK LEVELS ARE
000570* BEING
000580* TRADED OFF AND REMOVED.
000590************************************************************
000600 01  OB-LEVEL-WORK.
000610     05  OB-LW-BOOK                     PIC X(001).
000620     05  OB-LW-SIDE                     PIC X(001).
000630     05  OB-LW-PRICE                    PIC 9(007) COMP.
000640     05  OB-LW-VOLUME                   PIC 9(009) COMP.
000650     05  FILLER                         PIC X(002).
000660
