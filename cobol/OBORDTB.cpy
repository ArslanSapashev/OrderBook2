000010************************************************************
000020* OBORDTB - IN-MEMORY ORDER TABLE.
000030*
000040* ONE SLOT PER ORDER ID.  THE TABLE IS BUILT BY OBMAIN
000050* DURING
000060* THE LOAD PASS (SUBSCRIPTED DIRECTLY BY THE ORDER ID
000070* CARRIED
000080* ON THE INCOMING RECORD -- ORDER ID IS A DENSE INTEGER
000090* INDEX,
000100* NOT A SEARCH KEY), CLEANED UP BY THE DELETION PASS, THEN
000110* HANDED TO OBAGG FOR AGGREGATION.  A SPACE/LOW-VALUE BOOK
000120* BYTE MARKS AN EMPTY SLOT.
000130************************************************************
000140*
000150 01  OB-ORDTB-CONTROL.
000160     05  OB-ORDTB-MAX-ORDERS            PIC 9(007) COMP.
000170     05  OB-ORDTB-LOADED-COUNT          PIC 9(007) COMP.
000180     05  OB-ORDTB-DELETED-COUNT         PIC 9(007) COMP.
000190     05  FILLER                         PIC X(004).
000200*
000210************************************************************
000220* ORDER TABLE PROPER.  OB-ORDTB-MAX-SLOTS BOUNDS THE
000230* OCCURS
000240* CLAUSE; THE RUN-PARAMETER TABLE CAPACITY (OB-ORDTB-MAX-
000250* ORDERS ABOVE) MUST NOT EXCEED IT -- SEE OBMAIN
000260* 1050-CHECK-
000270* TABLE-CAPACITY.
000280************************************************************
000290 01  OB-ORDER-TABLE.
000300     05  OB-ORDER-ENTRY OCCURS 50000 TIMES
000310         INDEXED BY OB-ORD-IDX.
000320         10  OB-ORD-BOOK                PIC X(001).
000330         10  OB-ORD-SIDE                PIC X(001).
000340             88  OB-ORD-IS-SELL         VALUE "S".
000350             88  OB-ORD-IS-BUY          VALUE "B".
000360         10  OB-ORD-PRICE               PIC 9(007) COMP.
000370         10  OB-ORD-VOLUME              PIC 9(009) COMP.
000380         10  OB-ORD-DELETED             PIC X(001).
000390         10  FILLER                     PIC X(002).
000400*
000410************************************************************
000420* CEILING CONSTANT FOR THE OCCURS CLAUSE ABOVE -- CHECKED
000430* AGAINST THE RUN-PARAMETER TABLE CAPACITY BEFORE THE LOAD
000440* PASS STARTS.
000450************************************************************
000460 77  OB-ORDTB-MAX-SLOTS      PIC 9(005) VALUE 50000.
000470
