000010*	(c) 1987,2004 Great Lakes Clearing Corporation.
000020*	All Rights Reserved.
000030*
000040*	THIS IS UNPUBLISHED PROPRIETARY
000050*	SOURCE CODE OF GREAT LAKES CLEARING CORPORATION.
000060*	The copyright notice above does not
000070*	evidence any actual or intended
000080*	publication of such source code.
000090*
000100* #ident	"@(#) batch/orderbook/OBMAIN.cbl	$Revision: 1.11 $"
000110*
000120 IDENTIFICATION DIVISION.
000130 PROGRAM-ID. OBMAIN.
000140 AUTHOR. R J HALVORSEN.
000150 INSTALLATION. GREAT LAKES CLEARING CORPORATION.
000160 DATE-WRITTEN. 06/12/87.
000170 DATE-COMPILED.
000180 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000190*
000200****************************************************************
000210* OBMAIN -- ORDER BOOK BATCH MAIN LINE DRIVER.
000220*
000230* READS THE MARKET-ORDERS TRANSACTION FILE, LOADS THE ADD
000240* ACTIONS INTO THE IN-MEMORY ORDER TABLE, QUEUES THE
000250* DELETE
000260* ACTIONS AND APPLIES THEM IN A SEPARATE PASS ONCE THE
000270* LOAD IS
000280* COMPLETE, THEN HANDS THE SURVIVING ORDERS TO OBAGG FOR
000290* PRICE-LEVEL AGGREGATION, TO OBMATCH FOR CROSSING, AND TO
000300* OBRPT FOR THE RESIDUAL ORDER-BOOK REPORT.
000310****************************************************************
000320*
000330****************************************************************
000340* CHANGE LOG.
000350****************************************************************
000360* DATE       BY   TICKET     DESCRIPTION
000370* ---------- ---- ----------
000380* -----------------------------------
000390* 06/12/87   RJH  INITIAL RELEASE.  LOAD/DELETE/AGGREGATE/
000400*                 MATCH/REPORT DRIVER FOR THE ORDER BOOK
000410* BATCH.
000420* 11/03/88   RJH  CR-0142    ADDED FILE-STATUS CHECK ON
000430* OPEN OF
000440*                 THE MARKET-ORDERS FILE PER OPERATIONS
000450* REQUEST.
000460* 02/27/91   TOB  CR-0398    ORDER ID RANGE WIDENED TO 7
000470* DIGITS
000480*                 TO MATCH THE NEW FEED FORMAT FROM MARKET
000490* DATA.
000500* 09/14/93   DKP  CR-0551    DELETION QUEUE ADDED --
000510* DELETES
000520*                 ARRIVING AHEAD OF THEIR ADD ON THE SAME
000530* RUN
000540*                 NO LONGER GOT LOST.  SEE 3000-DELETION-
000550* PASS.
000560* 04/02/96   TOB  CR-0710    UPSI-0 RERUN SWITCH ADDED SO
000570* A
000580*                 TABLE-CAPACITY OVERFLOW CAN BE FORCED
000590* THROUGH
000600*                 ON A RERUN INSTEAD OF ABENDING.
000610* 08/19/98   DKP  CR-0822    Y2K -- RUN DATE NOW ACCEPTED
000620* AS A
000630*                 4-DIGIT-CENTURY-SAFE FIELD FROM THE
000640* COPYBOOK
000650*                 OBDATE.  NO 2-DIGIT YEAR ARITHMETIC IN
000660* THIS
000670*                 PROGRAM.
000680* 01/11/00   DKP  CR-0866    Y2K FOLLOW-UP -- VERIFIED
000690* AGAINST
000700*                 THE 2000 ROLLOVER TEST DECK.  NO CHANGES
000710*                 REQUIRED.
000720* 07/23/02   MJP  CR-0955    BAD ACTION CODE NOW ABENDS
000730* INSTEAD
000740*                 OF SKIPPING THE RECORD -- OPERATIONS
000750* WANTS A
000760*                 RERUN FORCED RATHER THAN A SILENT SHORT
000770* COUNT.
000780* 03/05/04   MJP  CR-1017    LOG FILE ADDED IN PLACE OF
000790* THE OLD
000800*                 CONSOLE-ONLY TRACE FOR AUDIT RETENTION.
000810* 06/18/07   SDW  CR-1145    2000-PARSE-TRX-RECORD WAS
000820* PULLING
000830*                 THE ACTION CODE FROM THE FIRST QUOTED
000840*                 ATTRIBUTE INSTEAD OF THE '<A'/'<D' TAG
000850* BYTE --
000860*                 EVERY FIELD BEHIND IT WAS ONE ATTRIBUTE
000870* OFF.
000880*                 ACTION IS NOW LIFTED BY A CELL SCAN FOR
000890* THE
000900*                 OPENING BRACKET (SEE 2010/2050) BEFORE
000910* ANY
000920*                 QUOTE SCANNING STARTS.
000930* 08/02/07   SDW  CR-1146    2100/2200 WERE UNSTRINGING
000940* THE
000950*                 WHOLE BOOK ATTRIBUTE STRAIGHT INTO THE
000960*                 ONE-BYTE OB-TRX-BOOK -- ONLY THE FIRST
000970*                 CHARACTER SURVIVED THE MOVE INSTEAD OF
000980* THE
000990*                 LAST, THE BYTE THE BOOK SYMBOL ACTUALLY
001000* IS.
001010*                 BOOK IS NOW UNSTRUNG INTO OB-TX-BOOK-RAW
001020* AND
001030*                 2075-EXTRACT-BOOK-SYMBOL PICKS OFF THE
001040* LAST
001050*                 NON-BLANK BYTE.
001060* 08/15/07   SDW  CR-1147    OB-ORDER-TABLE WAS NEVER
001070* EXPLICITLY
001080*                 BLANKED BEFORE THE LOAD PASS -- ONLY THE
001090* LOADED/
001100*                 DELETED COUNTERS WERE ZEROED, SO AN
001110* UNTOUCHED
001120*                 SLOT COULD STILL CARRY A RUNTIME LOW-
001130* VALUE BYTE
001140*                 IN OB-ORD-BOOK INSTEAD OF SPACE, AND
001150* OBAGG'S
001160*                 EMPTY-SLOT TEST ONLY CHECKS FOR SPACE.
001170* 0100-
001180*                 INITIALIZE NOW SPACE-FILLS THE WHOLE
001190* TABLE UP
001200*                 FRONT SO EVERY UNUSED SLOT READS AS
001210* EMPTY.
001220* 08/29/07   SDW  CR-1148    1030-STORE-ORDER-ENTRY AND
001230* 3100-
001240*                 APPLY-ONE-DELETE WERE SETTING OB-ORD-IDX
001250*                 STRAIGHT FROM THE ZERO-BASED FEED ORDER-
001260* ID --
001270*                 ID 0 ADDRESSED A NONEXISTENT TABLE SLOT
001280* AND
001290*                 EVERY OTHER ID WAS ONE SLOT OFF.  BOTH
001300*                 PARAGRAPHS NOW BUMP THE INDEX UP BY ONE
001310* AFTER
001320*                 THE SET SO ID 0 LANDS IN SLOT 1.
001330****************************************************************
001340*
001350 ENVIRONMENT DIVISION.
001360 CONFIGURATION SECTION.
001370 SOURCE-COMPUTER.  USL-486.
001380 OBJECT-COMPUTER.  USL-486.
001390 SPECIAL-NAMES.
001400    CONSOLE IS CRT
001410    C01 IS TOP-OF-FORM
001420    CLASS OB-NUMERIC-CLASS IS "0" THRU "9"
001430    UPSI-0 ON STATUS IS OB-RERUN-SWITCH
001440           OFF STATUS IS OB-NORMAL-SWITCH.
001450*
001460*
001470 INPUT-OUTPUT SECTION.
001480 FILE-CONTROL.
001490    SELECT MKT-ORDER-FILE ASSIGN "MKTORDER"
001500        ORGANIZATION LINE SEQUENTIAL
001510        STATUS FILE-STATUS.
001520    SELECT OB-LOG-FILE ASSIGN "OBLOG"
001530        ORGANIZATION LINE SEQUENTIAL.
001540*
001550 DATA DIVISION.
001560 FILE SECTION.
001570 FD  MKT-ORDER-FILE; RECORD 200.
001580 01  MKT-ORDER-RECORD               PIC X(200).
001590*
001600 FD  OB-LOG-FILE; RECORD 132.
001610 01  OB-LOG-RECORD                  PIC X(132).
001620*
001630 WORKING-STORAGE SECTION.
001640****************************************************************
001650* ORDER TABLE, BOOK/PRICE-LEVEL TABLE AND RUN-DATE WORK
001660* AREAS --
001670* SHARED WITH OBAGG, OBMATCH AND OBRPT BY CALL.
001680****************************************************************
001690 COPY OBTRXREC.
001700 COPY OBORDTB.
001710 COPY OBPRLVL.
001720 COPY OBDATE.
001730*
001740****************************************************************
001750* FILE STATUS.
001760****************************************************************
001770 01  FILE-STATUS.
001780    05  STATUS-1                   PIC X.
001790    05  STATUS-2                   PIC X.
001800    05  FILLER                     PIC X(002).
001810*
001820****************************************************************
001830* RUN PARAMETERS -- INPUT FILE NAME IS CARRIED BY THE
001840* MKTORDER
001850* ASSIGNMENT ABOVE; THE ORDER-TABLE CAPACITY IS ACCEPTED
001860* HERE
001870* FROM THE COMMAND LINE THE WAY CSIMPCL ACCEPTS ITS
001880* PARAMETERS.
001890****************************************************************
001900 01  OB-PARM-STRING                 PIC X(080).
001910 01  OB-PARM-FIELDS REDEFINES OB-PARM-STRING.
001920    05  OB-PARM-MAX-ORDERS-TEXT    PIC 9(007).
001930    05  FILLER                     PIC X(073).
001940*
001950****************************************************************
001960* UNSTRING WORK AREAS FOR 2100/2200-EXTRACT-xxx-FIELDS.
001970* EACH
001980* QUOTED ATTRIBUTE ON THE INPUT LINE IS FOLLOWED BY A ONE-
001990* OR
002000* TWO-BYTE DELIMITER SEGMENT (A COMMA, OR NOTHING AT ALL
002010* BETWEEN TWO ADJACENT QUOTES) THAT HAS TO LAND SOMEWHERE
002020* --
002030* THESE JUNK FIELDS ARE WHERE IT LANDS.  THE ACTION CODE
002040* ITSELF
002050* IS LIFTED STRAIGHT OFF THE CELL TABLE IN 2000/2010/2050,
002060* NOT
002070* BY UNSTRING, SO THERE IS NO JUNK-0 (CR-1145).
002080****************************************************************
002090 01  OB-TX-JUNK-FIELDS.
002100    05  OB-TX-JUNK-1               PIC X(002).
002110    05  OB-TX-JUNK-2               PIC X(002).
002120    05  OB-TX-JUNK-3               PIC X(002).
002130    05  OB-TX-JUNK-4               PIC X(002).
002140    05  OB-TX-JUNK-5               PIC X(002).
002150    05  FILLER                     PIC X(004).
002160*
002170 77  OB-TX-SCAN-PTR                 PIC 9(003) COMP.
002180*
002190****************************************************************
002200* SCAN-POINTER DIAGNOSTIC VIEW -- OB-TX-SCAN-SIGNED IS THE
002210* SAME
002220* BYTE VIEWED SIGNED SO 8200-WRITE-LOG-ERR CAN TELL, IF
002230* THE
002240* UNSTRING POINTER EVER WORKS BACK PAST COLUMN ONE ON A
002250* SHORT
002260* RECORD, THAT IT HAS GONE NEGATIVE RATHER THAN JUST HUGE.
002270****************************************************************
002280 01  OB-TX-SCAN-WORK.
002290     05  OB-TX-SCAN-BIN            PIC 9(003) COMP.
002300     05  FILLER                    PIC X(002).
002310 01  OB-TX-SCAN-SIGNED REDEFINES OB-TX-SCAN-WORK.
002320     05  OB-TX-SCAN-SGN            PIC S9(003) COMP.
002330     05  FILLER                    PIC X(002).
002340*
002350****************************************************************
002360* DELETE-ACTION QUEUE.  ORDERS ARE MARKED DELETED IN
002370* 3000-DELETION-PASS, NOT AT LOAD TIME -- A DELETE CAN
002380* ARRIVE ON
002390* THE SAME RUN BEFORE THE ORDER IT REFERS TO HAS BEEN
002400* LOADED.
002410****************************************************************
002420 01  OB-DELQ-CONTROL.
002430    05  OB-DELQ-COUNT              PIC 9(007) COMP.
002440    05  FILLER                     PIC X(004).
002450 01  OB-DELQ-TABLE.
002460    05  OB-DELQ-ENTRY OCCURS 50000 TIMES
002470        INDEXED BY OB-DQ-IDX.
002480        10  OB-DELQ-ORDER-ID       PIC 9(007) COMP.
002490        10  FILLER                 PIC X(002).
002500*
002510****************************************************************
002520* RUN COUNTERS AND SWITCHES.  OB-WS-RECS-SIGNED IS THE
002530* READ
002540* COUNTER VIEWED SIGNED SO 9000-TERMINATE CAN CONFIRM THE
002550* COUNT
002560* NEVER WENT NEGATIVE BEFORE IT IS WRITTEN TO THE LOG.
002570****************************************************************
002580 01  OB-WS-RECS-AREA.
002590     05  OB-WS-RECS-READ           PIC 9(007) COMP.
002600     05  FILLER                    PIC X(002).
002610 01  OB-WS-RECS-SIGNED REDEFINES OB-WS-RECS-AREA.
002620     05  OB-WS-RECS-SGN            PIC S9(007) COMP.
002630     05  FILLER                    PIC X(002).
002640 77  OB-WS-EOF-SWITCH               PIC X(001).
002650    88  OB-WS-END-OF-FILE          VALUE "Y".
002660*
002670****************************************************************
002680* LOG MESSAGE LAYOUTS -- WRITTEN TO OB-LOG-FILE IN PLACE
002690* OF THE
002700* OLD USERLOG CALLS.
002710****************************************************************
002720 01  OB-LOG-MSG.
002730    05  FILLER                     PIC X(009) VALUE
002740        "OBMAIN =>".
002750    05  OB-LOG-MSG-TEXT            PIC X(080).
002760    05  FILLER                     PIC X(043) VALUE SPACES.
002770*
002780 01  OB-LOG-MSG-ERR.
002790    05  FILLER                     PIC X(013) VALUE
002800        "OBMAIN ERR =>".
002810    05  OB-LOG-ERR-ROUTINE         PIC X(014).
002820    05  FILLER                     PIC X(022) VALUE
002830        " FAILED, STATUS/CODE ".
002840    05  OB-LOG-ERR-STATUS          PIC X(001).
002850    05  FILLER                     PIC X(082) VALUE SPACES.
002860*
002870 LINKAGE SECTION.
002880*
002890*
002900 PROCEDURE DIVISION.
002910*
002920 0000-MAIN-CONTROL.
002930    PERFORM 0100-INITIALIZE THRU 0100-EXIT.
002940    PERFORM 1000-LOAD-ORDER-FILE THRU 1000-EXIT.
002950    PERFORM 3000-DELETION-PASS THRU 3000-EXIT.
002960    PERFORM 4000-AGGREGATION-PASS THRU 4000-EXIT.
002970    PERFORM 5000-MATCHING-PASS THRU 5000-EXIT.
002980    PERFORM 6000-REPORT-PASS THRU 6000-EXIT.
002990    PERFORM 9000-TERMINATE THRU 9000-EXIT.
003000    STOP RUN.
003010*
003020****************************************************************
003030* OPEN FILES, PULL THE RUN PARAMETER (TABLE CAPACITY) OFF
003040* THE
003050* COMMAND LINE AND STAMP THE RUN DATE.  THE ORDER TABLE IS
003060* SPACE-FILLED HERE SO EVERY SLOT STARTS EMPTY (CR-1147)
003070* --
003080* OBAGG'S AGGREGATION PASS TREATS A SPACE BOOK BYTE AS AN
003090* UNUSED SLOT AND SKIPS IT.
003100****************************************************************
003110 0100-INITIALIZE.
003120    MOVE SPACES TO OB-PARM-STRING.
003130    ACCEPT OB-PARM-STRING FROM COMMAND-LINE.
003140    MOVE OB-PARM-MAX-ORDERS-TEXT TO OB-ORDTB-MAX-ORDERS.
003150    ACCEPT OB-RUN-DATE-YMD FROM DATE.
003160    PERFORM 1050-CHECK-TABLE-CAPACITY THRU 1050-EXIT.
003170    MOVE SPACES TO OB-ORDER-TABLE.
003180    MOVE ZERO TO OB-ORDTB-LOADED-COUNT.
003190    MOVE ZERO TO OB-ORDTB-DELETED-COUNT.
003200    MOVE ZERO TO OB-BOOKTB-COUNT.
003210    MOVE ZERO TO OB-DELQ-COUNT.
003220    MOVE ZERO TO OB-WS-RECS-READ.
003230    OPEN OUTPUT OB-LOG-FILE.
003240    MOVE "OBMAIN STARTED" TO OB-LOG-MSG-TEXT.
003250    PERFORM 8100-WRITE-LOG-MSG THRU 8100-EXIT.
003260    OPEN INPUT MKT-ORDER-FILE.
003270    IF STATUS-1 NOT = "0"
003280        MOVE "0100-INITIALIZ" TO OB-LOG-ERR-ROUTINE
003290        MOVE STATUS-1 TO OB-LOG-ERR-STATUS
003300        PERFORM 8200-WRITE-LOG-ERR THRU 8200-EXIT
003310        PERFORM 9900-ABEND THRU 9900-EXIT.
003320 0100-EXIT.
003330    EXIT.
003340*
003350****************************************************************
003360* ENFORCE THE OCCURS CEILING IN OBORDTB.  ON A NORMAL RUN
003370* A
003380* REQUESTED CAPACITY OVER THE CEILING ABENDS; WITH THE
003390* UPSI-0
003400* RERUN SWITCH ON, THE RUN IS FORCED THROUGH AT THE
003410* CEILING
003420* INSTEAD (OPERATIONS USES THIS WHEN THE FEED VENDOR SENDS
003430* A
003440* BAD PARAMETER CARD AND A CLEAN FEED IS ALREADY IN HAND).
003450****************************************************************
003460 1050-CHECK-TABLE-CAPACITY.
003470    IF OB-ORDTB-MAX-ORDERS > OB-ORDTB-MAX-SLOTS
003480        MOVE "1050-CHECK-TAB" TO OB-LOG-ERR-ROUTINE
003490        MOVE "Y" TO OB-LOG-ERR-STATUS
003500        PERFORM 8200-WRITE-LOG-ERR THRU 8200-EXIT
003510        IF OB-RERUN-SWITCH
003520            MOVE OB-ORDTB-MAX-SLOTS TO OB-ORDTB-MAX-ORDERS
003530        ELSE
003540            PERFORM 9900-ABEND THRU 9900-EXIT.
003550 1050-EXIT.
003560    EXIT.
003570*
003580****************************************************************
003590* ORDER LOADER / CRAWLER -- READS THE MARKET-ORDERS FILE
003600* TO
003610* END OF FILE, ONE TRANSACTION RECORD AT A TIME.
003620****************************************************************
003630 1000-LOAD-ORDER-FILE.
003640    MOVE "N" TO OB-WS-EOF-SWITCH.
003650    PERFORM 1010-READ-TRX-RECORD THRU 1010-EXIT.
003660    PERFORM 1020-PROCESS-ONE-RECORD THRU 1020-EXIT
003670        UNTIL OB-WS-END-OF-FILE.
003680 1000-EXIT.
003690    EXIT.
003700*
003710 1010-READ-TRX-RECORD.
003720    READ MKT-ORDER-FILE INTO OB-TRX-LINE
003730        AT END
003740            MOVE "Y" TO OB-WS-EOF-SWITCH.
003750 1010-EXIT.
003760    EXIT.
003770*
003780 1020-PROCESS-ONE-RECORD.
003790    ADD 1 TO OB-WS-RECS-READ.
003800    PERFORM 2000-PARSE-TRX-RECORD THRU 2000-EXIT.
003810    IF OB-TRX-IS-ADD
003820        PERFORM 2100-EXTRACT-ADD-FIELDS THRU 2100-EXIT
003830        PERFORM 1030-STORE-ORDER-ENTRY THRU 1030-EXIT
003840    ELSE
003850        IF OB-TRX-IS-DELETE
003860            PERFORM 2200-EXTRACT-DEL-FIELDS THRU 2200-EXIT
003870            PERFORM 1040-QUEUE-DELETE-MARK THRU 1040-EXIT
003880        ELSE
003890            PERFORM 2900-BAD-ACTION-ABEND THRU 2900-EXIT.
003900    PERFORM 1010-READ-TRX-RECORD THRU 1010-EXIT.
003910 1020-EXIT.
003920    EXIT.
003930*
003940****************************************************************
003950* ORDER IDENTITY RULE -- THE TABLE IS SUBSCRIPTED DIRECTLY
003960* BY
003970* THE ORDER ID, SO A LATER ADD FOR THE SAME ID OVERWRITES
003980* THE
003990* EARLIER ONE OUTRIGHT.  NO LOOKUP IS NEEDED OR WANTED
004000* HERE.
004010* THE FEED NUMBERS ORDER-ID FROM ZERO (CR-1148) BUT OCCURS
004020* TABLES START AT ONE, SO THE ID IS BUMPED BY ONE ON THE
004030* WAY
004040* IN -- ID 0 LANDS IN SLOT 1, ID OB-ORDTB-MAX-ORDERS MINUS
004050* ONE
004060* LANDS IN THE LAST SLOT 1050 CLEARED FOR THE RUN.
004070****************************************************************
004080 1030-STORE-ORDER-ENTRY.
004090    SET OB-ORD-IDX TO OB-TRX-ORDER-ID.
004100    SET OB-ORD-IDX UP BY 1.
004110    MOVE OB-TRX-BOOK  TO OB-ORD-BOOK (OB-ORD-IDX).
004120    MOVE OB-TRX-SIDE  TO OB-ORD-SIDE (OB-ORD-IDX).
004130    MOVE OB-TRX-PRICE-CENTS-VALUE
004140        TO OB-ORD-PRICE (OB-ORD-IDX).
004150    MOVE OB-TRX-VOLUME-TEXT TO OB-ORD-VOLUME (OB-ORD-IDX).
004160    MOVE "N" TO OB-ORD-DELETED (OB-ORD-IDX).
004170    ADD 1 TO OB-ORDTB-LOADED-COUNT.
004180 1030-EXIT.
004190    EXIT.
004200*
004210 1040-QUEUE-DELETE-MARK.
004220    SET OB-DQ-IDX TO OB-DELQ-COUNT.
004230    SET OB-DQ-IDX UP BY 1.
004240    MOVE OB-TRX-ORDER-ID TO OB-DELQ-ORDER-ID (OB-DQ-IDX).
004250    ADD 1 TO OB-DELQ-COUNT.
004260 1040-EXIT.
004270    EXIT.
004280*
004290****************************************************************
004300* PARSE PARAGRAPHS.  THE FEED WRITES EACH RECORD AS A
004310* TAGGED,
004320* QUOTE-DELIMITED LINE -- "<A" OR "<D" FOLLOWED BY THE
004330* QUOTED
004340* ATTRIBUTES IN FIXED ORDER, BOOK FIRST --
004350* <A "<BOOK>" "<SIDE>" "<PRICE>" "<VOLUME>" "<ORDER ID>"
004360* FOR AN
004370* ADD, <D "<BOOK>" "<ORDER ID>" FOR A DELETE.  THE ACTION
004380* CODE
004390* IS THE CELL RIGHT AFTER THE OPENING BRACKET, NOT A
004400* QUOTED
004410* ATTRIBUTE -- SEE 2010/2050 (CR-1145).  THE SCAN POINTER
004420* IS
004430* LEFT WHERE 2050 STOPS SO 2100/2200 CAN PICK UP THE QUOTE
004440* SCAN
004450* FROM THERE INSTEAD OF RESCANNING FROM THE FRONT.
004460****************************************************************
004470 2000-PARSE-TRX-RECORD.
004480    MOVE SPACES TO OB-TRX-FIELDS.
004490    SET OB-TX-IDX TO 1.
004500    PERFORM 2010-FIND-OPEN-BRACKET THRU 2010-EXIT
004510        UNTIL OB-TRX-CELL (OB-TX-IDX) = "<"
004520        OR OB-TX-IDX > 220.
004530    PERFORM 2050-LIFT-ACTION-CHAR THRU 2050-EXIT.
004540 2000-EXIT.
004550    EXIT.
004560*
004570****************************************************************
004580* CELL-BY-CELL SCAN FOR THE OPENING BRACKET -- NORMALLY
004590* FOUND
004600* IN COLUMN ONE, BUT WALKED RATHER THAN ASSUMED SINCE THE
004610* FEED
004620* HAS SHOWN UP WITH A LEADING BLANK ON A BAD TRANSMISSION
004630* BEFORE
004640* (CR-1145).
004650****************************************************************
004660 2010-FIND-OPEN-BRACKET.
004670    SET OB-TX-IDX UP BY 1.
004680 2010-EXIT.
004690    EXIT.
004700*
004710****************************************************************
004720* 2010 LEAVES OB-TX-IDX POINTING AT THE '<' CELL, OR PAST
004730* THE
004740* END OF THE CELL TABLE IF NONE WAS FOUND.  THE CELL RIGHT
004750* AFTER THE BRACKET IS THE ACTION CODE; THE CELL AFTER
004760* THAT IS
004770* WHERE THE QUOTE SCAN IN 2100/2200 PICKS UP.  A RECORD
004780* WITH NO
004790* BRACKET AT ALL COMES OUT WITH OB-TRX-ACTION LEFT BLANK,
004800* WHICH
004810* 1020-PROCESS-ONE-RECORD ROUTES TO 2900-BAD-ACTION-ABEND
004820* THE
004830* SAME AS ANY OTHER BAD ACTION CODE.
004840****************************************************************
004850 2050-LIFT-ACTION-CHAR.
004860    IF OB-TX-IDX > 220
004870        GO TO 2050-EXIT.
004880    SET OB-TX-IDX UP BY 1.
004890    MOVE OB-TRX-CELL (OB-TX-IDX) TO OB-TRX-ACTION.
004900    SET OB-TX-IDX UP BY 1.
004910    SET OB-TX-SCAN-BIN TO OB-TX-IDX.
004920    IF OB-TX-SCAN-SGN < ZERO
004930        MOVE 1 TO OB-TX-SCAN-BIN.
004940    MOVE OB-TX-SCAN-BIN TO OB-TX-SCAN-PTR.
004950 2050-EXIT.
004960    EXIT.
004970*
004980 2100-EXTRACT-ADD-FIELDS.
004990    UNSTRING OB-TRX-RAW DELIMITED BY ALL QUOTE
005000        INTO OB-TX-JUNK-1 OB-TX-BOOK-RAW
005010             OB-TX-JUNK-2 OB-TRX-SIDE
005020             OB-TX-JUNK-3 OB-TRX-PRICE-TEXT
005030             OB-TX-JUNK-4 OB-TRX-VOLUME-TEXT
005040             OB-TX-JUNK-5 OB-TRX-ORDER-ID
005050        WITH POINTER OB-TX-SCAN-PTR.
005060    PERFORM 2075-EXTRACT-BOOK-SYMBOL THRU 2075-EXIT.
005070    PERFORM 2150-SCALE-PRICE-TO-CENTS THRU 2150-EXIT.
005080 2100-EXIT.
005090    EXIT.
005100*
005110****************************************************************
005120* BOOK-ID RULE -- THE QUOTED BOOK ATTRIBUTE CAN CARRY MORE
005130* THAN
005140* ONE BYTE (E.G. AN EXCHANGE PREFIX AHEAD OF THE SYMBOL);
005150* ONLY
005160* ITS LAST CHARACTER IS THE BOOK SYMBOL THE REST OF THE
005170* RUN
005180* KEYS ON.  OB-TX-BOOK-RAW HOLDS THE WHOLE ATTRIBUTE AS
005190* UNSTRUNG
005200* ABOVE; THIS PARAGRAPH WALKS OB-TX-BOOK-CELL BACKWARD
005210* FROM THE
005220* END OF THE FIELD TO THE LAST NON-BLANK CELL AND MOVES
005230* ONLY
005240* THAT ONE BYTE INTO OB-TRX-BOOK (CR-1146).
005250****************************************************************
005260 2075-EXTRACT-BOOK-SYMBOL.
005270    SET OB-TX-BK-IDX TO 10.
005280    PERFORM 2076-SCAN-BOOK-BACKWARD THRU 2076-EXIT
005290        UNTIL OB-TX-BOOK-CELL (OB-TX-BK-IDX) NOT = SPACE
005300        OR OB-TX-BK-IDX < 1.
005310    IF OB-TX-BK-IDX < 1
005320        MOVE SPACE TO OB-TRX-BOOK
005330    ELSE
005340        MOVE OB-TX-BOOK-CELL (OB-TX-BK-IDX) TO OB-TRX-BOOK.
005350 2075-EXIT.
005360    EXIT.
005370*
005380 2076-SCAN-BOOK-BACKWARD.
005390    SET OB-TX-BK-IDX DOWN BY 1.
005400 2076-EXIT.
005410    EXIT.
005420*
005430****************************************************************
005440* PRICE SCALING RULE -- THE FEED CARRIES PRICE AS WHOLE
005450* DOLLARS AND CENTS (NNNNN.NN); THE TABLE HOLDS PRICE AS
005460* AN
005470* INTEGER NUMBER OF CENTS SO EVERY LATER COMPARISON AND
005480* AGGREGATION IS DONE IN INTEGER ARITHMETIC, NEVER
005490* DECIMAL.
005500****************************************************************
005510 2150-SCALE-PRICE-TO-CENTS.
005520    COMPUTE OB-TRX-PRICE-CENTS-VALUE =
005530        (OB-TRX-PRICE-WHOLE * 100) + OB-TRX-PRICE-CENTS.
005540 2150-EXIT.
005550    EXIT.
005560*
005570****************************************************************
005580* A DELETE CARRIES BOOK-ID AHEAD OF ORDER-ID ON THE WIRE
005590* THE
005600* SAME AS AN ADD DOES.  THE BOOK VALUE ISN'T USED BY THE
005610* DELETION PASS ITSELF (THE ORDER TABLE IS SUBSCRIPTED BY
005620* ID
005630* ALONE, SO NO CANCEL-BY-BOOK LOOKUP IS EVER NEEDED), BUT
005640* IT
005650* STILL HAS TO BE SCANNED PAST -- AND ITS LAST CHARACTER
005660* LIFTED
005670* THE SAME AS ON AN ADD -- OR ORDER-ID WOULD BE UNSTRUNG
005680* FROM
005690* THE WRONG ATTRIBUTE (CR-1145/CR-1146).
005700****************************************************************
005710 2200-EXTRACT-DEL-FIELDS.
005720    UNSTRING OB-TRX-RAW DELIMITED BY ALL QUOTE
005730        INTO OB-TX-JUNK-1 OB-TX-BOOK-RAW
005740             OB-TX-JUNK-2 OB-TRX-ORDER-ID
005750        WITH POINTER OB-TX-SCAN-PTR.
005760    PERFORM 2075-EXTRACT-BOOK-SYMBOL THRU 2075-EXIT.
005770 2200-EXIT.
005780    EXIT.
005790*
005800****************************************************************
005810* AN ACTION CODE OTHER THAN "A" OR "D" MEANS THE FEED IS
005820* BAD --
005830* ABEND RATHER THAN SKIP THE RECORD SO OPERATIONS RERUNS
005840* AGAINST
005850* A CORRECTED FEED (CR-0955).
005860****************************************************************
005870 2900-BAD-ACTION-ABEND.
005880    MOVE "2000-PARSE-TRX" TO OB-LOG-ERR-ROUTINE.
005890    MOVE OB-TRX-ACTION TO OB-LOG-ERR-STATUS.
005900    PERFORM 8200-WRITE-LOG-ERR THRU 8200-EXIT.
005910    PERFORM 9900-ABEND THRU 9900-EXIT.
005920 2900-EXIT.
005930    EXIT.
005940*
005950****************************************************************
005960* DELETION PASS -- APPLIED AFTER THE LOAD PASS IS COMPLETE
005970* SO A
005980* DELETE THAT ARRIVED BEFORE ITS ORDER'S ADD STILL TAKES.
005990****************************************************************
006000 3000-DELETION-PASS.
006010    PERFORM 3100-APPLY-ONE-DELETE THRU 3100-EXIT
006020        VARYING OB-DQ-IDX FROM 1 BY 1
006030        UNTIL OB-DQ-IDX > OB-DELQ-COUNT.
006040 3000-EXIT.
006050    EXIT.
006060*
006070 3100-APPLY-ONE-DELETE.
006080* SAME ZERO-BASED-ID-TO-ONE-BASED-SLOT BUMP AS 1030
006090* (CR-1148).
006100    SET OB-ORD-IDX TO OB-DELQ-ORDER-ID (OB-DQ-IDX).
006110    SET OB-ORD-IDX UP BY 1.
006120    MOVE "Y" TO OB-ORD-DELETED (OB-ORD-IDX).
006130    ADD 1 TO OB-ORDTB-DELETED-COUNT.
006140 3100-EXIT.
006150    EXIT.
006160*
006170 4000-AGGREGATION-PASS.
006180    MOVE "OBMAIN CALLING OBAGG" TO OB-LOG-MSG-TEXT.
006190    PERFORM 8100-WRITE-LOG-MSG THRU 8100-EXIT.
006200    CALL "OBAGG" USING OB-ORDTB-CONTROL OB-ORDER-TABLE
006210                        OB-BOOKTB-CONTROL OB-BOOK-TABLE.
006220 4000-EXIT.
006230    EXIT.
006240*
006250 5000-MATCHING-PASS.
006260    MOVE "OBMAIN CALLING OBMATCH" TO OB-LOG-MSG-TEXT.
006270    PERFORM 8100-WRITE-LOG-MSG THRU 8100-EXIT.
006280    CALL "OBMATCH" USING OB-BOOKTB-CONTROL OB-BOOK-TABLE.
006290 5000-EXIT.
006300    EXIT.
006310*
006320 6000-REPORT-PASS.
006330    MOVE "OBMAIN CALLING OBRPT" TO OB-LOG-MSG-TEXT.
006340    PERFORM 8100-WRITE-LOG-MSG THRU 8100-EXIT.
006350    CALL "OBRPT" USING OB-BOOKTB-CONTROL OB-BOOK-TABLE
006360                        OB-RUN-DATE-YMD.
006370 6000-EXIT.
006380    EXIT.
006390*
006400 8100-WRITE-LOG-MSG.
006410    WRITE OB-LOG-RECORD FROM OB-LOG-MSG.
006420 8100-EXIT.
006430    EXIT.
006440*
006450 8200-WRITE-LOG-ERR.
006460    WRITE OB-LOG-RECORD FROM OB-LOG-MSG-ERR.
006470 8200-EXIT.
006480    EXIT.
006490*
006500 9000-TERMINATE.
006510    CLOSE MKT-ORDER-FILE.
006520    IF OB-WS-RECS-SGN < ZERO
006530        MOVE "9000-TERMINATE" TO OB-LOG-ERR-ROUTINE
006540        MOVE "N" TO OB-LOG-ERR-STATUS
006550        PERFORM 8200-WRITE-LOG-ERR THRU 8200-EXIT.
006560    MOVE "OBMAIN ENDED NORMALLY" TO OB-LOG-MSG-TEXT.
006570    PERFORM 8100-WRITE-LOG-MSG THRU 8100-EXIT.
006580    CLOSE OB-LOG-FILE.
006590 9000-EXIT.
006600    EXIT.
006610*
006620 9900-ABEND.
006630    MOVE "OBMAIN ABENDING" TO OB-LOG-MSG-TEXT.
006640    PERFORM 8100-WRITE-LOG-MSG THRU 8100-EXIT.
006650    CLOSE MKT-ORDER-FILE.
006660    CLOSE OB-LOG-FILE.
006670    MOVE 16 TO RETURN-CODE.
006680    STOP RUN.
006690 9900-EXIT.
006700    EXIT.
006710
